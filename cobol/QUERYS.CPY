000100******************************************************************
000200*                                                                *
000300*    COPY        : QUERYS                                       *
000400*    APLICACION  : AGROCLIMA CAFE - CAUCA                       *
000500*    PROGRAMA(S) : CFCB1001                                     *
000600*    DESCRIPCION : LAYOUT DEL REGISTRO DE CONSULTA (ENTRADA)    *
000700*                  DE LA CORRIDA DE RECOMENDACION CBR.  UNA     *
000800*                  CONSULTA POR LINEA, LONGITUD FIJA 80.        *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ---------------------------------------------------------- *
001200*    14/03/1989  PEDR  REQ-4471  VERSION INICIAL DEL LAYOUT     *
001300*    17/04/1991  PEDR  REQ-4508  SE AGREGA Q-KB Y Q-USAR-EXTR-  *
001400*                                AS-B PARA EL DATASET B         *
001500*    09/09/1992  MER   REQ-4560  SE ACLARA VALOR 999/99 PARA    *
001600*                                CAMPOS NO SUMINISTRADOS         *
001700*                                                                *
001800******************************************************************
001900 01  REG-QUERYS.
002000*--------------------------------------------------------------*
002100*    IDENTIFICACION DE LA CONSULTA                              *
002200*--------------------------------------------------------------*
002300     05  Q-ID                        PIC 9(04).
002400     05  Q-TIPO                      PIC X(06).
002500         88  Q-TIPO-AUTOMATICO           VALUE 'AUTO  '.
002600*--------------------------------------------------------------*
002700*    SITUACION AGROCLIMATICA DE LA FINCA                        *
002800*--------------------------------------------------------------*
002900     05  Q-ALTITUD                   PIC 9(04).
003000     05  Q-MES                       PIC 9(02).
003100     05  Q-SOMBRA                    PIC 9(03).
003200     05  Q-TEMP-MEDIA                PIC 9(02)V9(01).
003300     05  Q-HUMEDAD                   PIC 9(03).
003400     05  Q-PREC-TOTAL                PIC 9(04).
003500     05  Q-DIAS-LLUVIA               PIC 9(02).
003600     05  Q-BRILLO-SOLAR              PIC 9(03).
003700*--------------------------------------------------------------*
003800*    ESTADO DEL CULTIVO -- 999/99 = DATO NO SUMINISTRADO        *
003900*--------------------------------------------------------------*
004000     05  Q-MDS                       PIC 9(03).
004100         88  Q-MDS-NO-INDICADO           VALUE 999.
004200     05  Q-EDAD-VIVERO               PIC 9(02).
004300         88  Q-VIVERO-NO-INDICADO        VALUE 99.
004400*--------------------------------------------------------------*
004500*    DATO INFORMATIVO -- NO PARTICIPA EN NINGUN CALCULO         *
004600*--------------------------------------------------------------*
004700     05  Q-LUNA                      PIC X(10).
004800         88  Q-LUNA-VALIDA               VALUE 'NUEVA     '
004900                                           'CRECIENTE '
005000                                           'LLENA     '
005100                                           'MENGUANTE '
005200                                           SPACES.
005300*--------------------------------------------------------------*
005400*    PARAMETROS DE RECUPERACION Y RETENCION                     *
005500*--------------------------------------------------------------*
005600     05  Q-K                         PIC 9(02).
005700     05  Q-KB                        PIC 9(02).
005800     05  Q-USAR-EXTRAS-B             PIC X(01).
005900         88  Q-CON-EXTRAS-B              VALUE 'Y'.
006000     05  Q-SAVE-CASE                 PIC X(01).
006100         88  Q-RETIENE-CASO              VALUE 'Y'.
006200     05  FILLER                      PIC X(25).
