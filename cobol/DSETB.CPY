000100******************************************************************
000200*                                                                *
000300*    COPY        : DSETB                                       *
000400*    APLICACION  : AGROCLIMA CAFE - CAUCA                       *
000500*    PROGRAMA(S) : CFCB1001                                     *
000600*    DESCRIPCION : LAYOUT DEL DATASET B -- HISTORICOS POR        *
000700*                  ESTACION METEOROLOGICA.  SE USA COMO EXTRA    *
000800*                  ADICIONAL A LA RECUPERACION DEL DATASET A,    *
000900*                  AGRUPADO POR CATEGORIA.  LONGITUD FIJA 100.   *
001000*                                                                *
001100*    HISTORIAL DE CAMBIOS                                       *
001200*    ---------------------------------------------------------- *
001300*    14/03/1989  PEDR  REQ-4471  VERSION INICIAL DEL LAYOUT     *
001400*    17/04/1991  PEDR  REQ-4508  SE INCORPORA CB-CATEGORIA PARA *
001500*                                AGRUPAR LOS EXTRAS EN EL        *
001600*                                REPORTE                        *
001700*                                                                *
001800******************************************************************
001900 01  REG-DSETB.
002000*--------------------------------------------------------------*
002100*    IDENTIFICACION DE LA ESTACION                              *
002200*--------------------------------------------------------------*
002300     05  CB-ID                       PIC 9(04).
002400     05  CB-ESTACION                 PIC X(12).
002500     05  CB-ALTITUD                  PIC 9(04).
002600     05  CB-MES                      PIC 9(02).
002700*--------------------------------------------------------------*
002800*    PROMEDIOS HISTORICOS DE LA ESTACION EN ESE MES             *
002900*--------------------------------------------------------------*
003000     05  CB-TEMP-MEDIA               PIC 9(02)V9(01).
003100     05  CB-HUMEDAD                  PIC 9(03).
003200     05  CB-PREC-TOTAL               PIC 9(04).
003300*--------------------------------------------------------------*
003400*    NOTA / ADVERTENCIA HISTORICA                               *
003500*--------------------------------------------------------------*
003600     05  CB-CATEGORIA                PIC X(12).
003700     05  CB-TEXTO                    PIC X(52).
003800     05  FILLER                      PIC X(04).
