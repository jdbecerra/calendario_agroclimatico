000100******************************************************************
000200*                                                                *
000300*    FECHA       : 14/03/1989                                    *
000400*    PROGRAMADOR : MARIA ELENA RUIZ (MER)                        *
000500*    APLICACION  : AGROCLIMA CAFE - CAUCA                        *
000600*    PROGRAMA    : CFCB1001                                      *
000700*    TIPO        : BATCH                                         *
000800*    DESCRIPCION : CORRIDA NOCTURNA DEL MOTOR DE RECOMENDACION CB*
000900*                : CAFETERO.  POR CADA CONSULTA AGROCLIMATICA DE *
001000*                : LA FINCA INFIERE LA FASE FENOLOGICA, EVALUA LO*
001100*                : DOMINIOS DE RECOMENDACION APLICABLES, RECUPERA*
001200*                : LOS K CASOS MAS SIMILARES DEL DATASET A (BASE *
001300*                : DE CASOS) CON PESOS RENORMALIZADOS, FUSIONA LA*
001400*                : RECOMENDACIONES POR DOMINIO, RECUPERA LOS KB  *
001500*                : EXTRAS HISTORICOS POR ESTACION DEL DATASET B Y*
001600*                : ESCRIBE EL REPORTE.  OPCIONALMENTE RETIENE LA *
001700*                : CONSULTA COMO CASO NUEVO EN EL DATASET C.     *
001800*    ARCHIVOS    : QUERYS=C,DSETA=C,DSETB=C,DSETC=A,REPORT=A     *
001900*    ACCION (ES) : NO APLICA (CORRIDA UNICA POR EJECUCION)       *
002000*    PROGRAMA(S) : NO APLICA                                     *
002100*    INSTALADO   : 14/03/1989                                    *
002200*    BPM/RATIONAL: REQ-4471                                      *
002300*    NOMBRE      : CBR CAFE - CAUCA                              *
002400*                                                                *
002500******************************************************************
002600*
002700*    HISTORIAL DE CAMBIOS
002800*    -------------------------------------------------------------
002900*    14/03/1989  MER  REQ-4471  VERSION INICIAL.  CARGA DE
003000*                              DATASET A Y B, VALIDACION,
003100*                              INFERENCIA DE FASE Y REPORTE.
003200*    22/08/1990  MER  REQ-4488  SE AGREGA EL DATASET C PARA
003300*                              RETENCION DE CASOS (Q-SAVE-CASE).
003400*    05/11/1990  PEDR REQ-4488  CA-DOMINIO PASA A X(12); SE
003500*                              REVISA FUSION DE RECOMENDACIONES.
003600*    17/04/1991  PEDR REQ-4508  SE INCORPORAN LOS EXTRAS
003700*                              HISTORICOS DEL DATASET B CON
003800*                              BONO DE PROXIMIDAD POR ALTITUD.
003900*    09/09/1992  MER  REQ-4560  SE ACLARAN LOS VALORES 999/99
004000*                              DE MDS Y EDAD DE VIVERO COMO
004100*                              'NO SUMINISTRADO' EN TODAS LAS
004200*                              VALIDACIONES Y CALCULOS.
004300*    30/01/1993  PEDR REQ-4571  DOBLE PASE DE RECUPERACION (MDS
004400*                              SOLO PARA FERTILIZA, VIVERO SOLO
004500*                              PARA ALMACIGOS) POR PETICION DEL
004600*                              AGRONOMO DE LA REGIONAL CAUCA.
004700*    12/07/1994  MER  REQ-4602  BONUS DE FASE COINCIDENTE (+0.05)
004800*                              EN LA SIMILITUD DEL DATASET A.
004900*    03/03/1995  PEDR REQ-4633  TOPE DE 3 RECOMENDACIONES POR
005000*                              DOMINIO EN LA FUSION FINAL.
005100*        1998    ---  Y2K       REVISION DE AÑO 2000: EL PROGRAMA
005200*                              NO MANEJA FECHAS DE SIGLO (SOLO
005300*                              MES/AÑO AGRICOLA); SIN CAMBIOS DE
005400*                              CODIGO, SE DEJA CONSTANCIA EN
005500*                              BITACORA.
005600*    14/06/1999  MER  REQ-4671  SE AGRUPAN LOS EXTRAS B POR
005700*                              CATEGORIA EN ORDEN DE APARICION.
005800*    21/02/2001  PEDR REQ-4699  CORRIGE EMPATE EN TOP-K: DEBE
005900*                              GANAR EL CA-ID MENOR, NO EL
006000*                              PRIMERO ENCONTRADO EN EL ARREGLO.
006100*    08/10/2003  MER  REQ-4715  ENDURECE VALIDACION DE Q-LUNA Y
006200*                              DE Q-TIPO CONTRA LA TABLA DE FASES.
006300******************************************************************
006400
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID. CBRC001.
006700 AUTHOR. MARIA ELENA RUIZ.
006800 INSTALLATION. AGROCLIMA CAFE - CAUCA.
006900 DATE-WRITTEN. 14/03/1989.
007000 DATE-COMPILED.
007100 SECURITY. USO INTERNO DE LA REGIONAL CAUCA.
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*                    ARCHIVO DE CONSULTAS DE ENTRADA
008100     SELECT QUERYS ASSIGN TO QUERYS
008200            ORGANIZATION  IS SEQUENTIAL
008300            ACCESS MODE   IS SEQUENTIAL
008400            FILE STATUS   IS FS-QUERYS.
008500*                    DATASET A -- BASE DE CASOS
008600     SELECT DSETA ASSIGN TO DSETA
008700            ORGANIZATION  IS SEQUENTIAL
008800            ACCESS MODE   IS SEQUENTIAL
008900            FILE STATUS   IS FS-DSETA.
009000*                    DATASET B -- HISTORICOS POR ESTACION
009100     SELECT DSETB ASSIGN TO DSETB
009200            ORGANIZATION  IS SEQUENTIAL
009300            ACCESS MODE   IS SEQUENTIAL
009400            FILE STATUS   IS FS-DSETB.
009500*                    DATASET C -- CASOS RETENIDOS (SALIDA)
009600     SELECT DSETC ASSIGN TO DSETC
009700            ORGANIZATION  IS SEQUENTIAL
009800            ACCESS MODE   IS SEQUENTIAL
009900            FILE STATUS   IS FS-DSETC.
010000*                    REPORTE COLUMNAR DE LA CORRIDA
010100     SELECT REPORT ASSIGN TO REPORT
010200            ORGANIZATION  IS SEQUENTIAL
010300            ACCESS MODE   IS SEQUENTIAL
010400            FILE STATUS   IS FS-REPORT.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800******************************************************************
010900*              D E F I N I C I O N   D E   A R C H I V O S
011000******************************************************************
011100*    CONSULTAS AGROCLIMATICAS DE ENTRADA (VER COPY QUERYS)
011200 FD  QUERYS.
011300     COPY QUERYS.
011400*    BASE DE CASOS HISTORICOS (VER COPY DSETA)
011500 FD  DSETA.
011600     COPY DSETA.
011700*    HISTORICOS POR ESTACION METEOROLOGICA (VER COPY DSETB)
011800 FD  DSETB.
011900     COPY DSETB.
012000*    CASOS RETENIDOS DE LA CORRIDA (VER COPY DSETC)
012100 FD  DSETC.
012200     COPY DSETC.
012300*    LINEA DE REPORTE COLUMNAR, 132 POSICIONES
012400 FD  REPORT.
012500 01  REG-REPORTE                       PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800*    ACUMULADOR DE PASO USADO SOLO EN 900-ESCRIBE-TOTALES PARA
012900*    SUMAR LAS TRES SALIDAS DEL MOTOR (RECOMENDACIONES + EXTRAS
013000*    B + CASOS RETENIDOS) SIN ARRASTRAR UN CAMPO DE GRUPO.
013100 77  WKS-TOTAL-SALIDAS            COMP-3 PIC S9(07).
013200******************************************************************
013300*           RECURSOS DE FILE STATUS DE LOS ARCHIVOS
013400******************************************************************
013500 01  WKS-FILE-STATUS.
013600     05  FS-QUERYS                     PIC 9(02) VALUE ZEROS.
013700     05  FS-DSETA                      PIC 9(02) VALUE ZEROS.
013800     05  FS-DSETB                      PIC 9(02) VALUE ZEROS.
013900     05  FS-DSETC                      PIC 9(02) VALUE ZEROS.
014000     05  FS-REPORT                     PIC 9(02) VALUE ZEROS.
014100     05  FILLER                        PIC X(10).
014200
014300******************************************************************
014400*           SWITCHES DE CONTROL (FIN DE ARCHIVO Y ESTADO)
014500******************************************************************
014600 01  WKS-SWITCHES.
014700     05  WKS-FIN-QUERYS                PIC 9(01) VALUE ZEROS.
014800         88  FIN-QUERYS                        VALUE 1.
014900     05  WKS-FIN-DSETA                 PIC 9(01) VALUE ZEROS.
015000         88  FIN-DSETA                         VALUE 1.
015100     05  WKS-FIN-DSETB                 PIC 9(01) VALUE ZEROS.
015200         88  FIN-DSETB                         VALUE 1.
015300     05  WKS-CONSULTA-VALIDA           PIC 9(01) VALUE ZEROS.
015400         88  CONSULTA-ES-VALIDA                VALUE 1.
015500     05  WKS-EXTRAS-B-ACTIVAS          PIC 9(01) VALUE ZEROS.
015600         88  HAY-EXTRAS-B                      VALUE 1.
015700     05  WKS-RETIENE-CASO              PIC 9(01) VALUE ZEROS.
015800         88  DEBE-RETENER-CASO                 VALUE 1.
015900     05  FILLER                        PIC X(14).
016000
016100******************************************************************
016200*      TABLAS DE CONSTANTES -- PESOS, DIVISORES, FASES,
016300*      DOMINIOS Y TRIGONOMETRIA DE MES (VER NOTA 17/04/1991)
016400******************************************************************
016500*    PESOS POR ATRIBUTO, ORDEN FIJO 1-10 (VER TABLA ABAJO)
016600*    1-ALTITUD 2-MES 3-TEMP 4-HUMEDAD 5-PRECIP 6-LLUVIA
016700*    7-BRILLO 8-SOMBRA 9-MDS 10-VIVERO   SUMA = 1.00
016800 01  TABLA-PESOS-LIT                   PIC X(30) VALUE
016900         "020015015010015005005005005005".
017000 01  WKS-TAB-PESOS REDEFINES TABLA-PESOS-LIT.
017100     05  WKS-PESO                      PIC 9V99 OCCURS 10 TIMES.
017200
017300*    DIVISORES DE ESCALA POR ATRIBUTO, MISMO ORDEN 1-10
017400*    (LA POSICION 2-MES NO SE USA AQUI; VER TABLA DMES)
017500 01  TABLA-DIVISOR-LIT                 PIC X(50) VALUE
017600         "20000000000015001000040000031003000010000036000080".
017700 01  WKS-TAB-DIVISOR REDEFINES TABLA-DIVISOR-LIT.
017800     05  WKS-DIVISOR                   PIC 9(4)V9 OCCURS 10 TIMES.
017900
018000*    CODIGOS DE FASE FENOLOGICA VALIDOS, 6 POSICIONES C/U
018100 01  TABLA-FASES-LIT                   PIC X(36) VALUE
018200         "ALMACIVEGETAFLORACLLENADCOSECHREPOSO".
018300 01  WKS-TAB-FASES REDEFINES TABLA-FASES-LIT.
018400     05  WKS-FASE-VALIDA                PIC X(06) OCCURS 6 TIMES.
018500
018600*    CODIGOS DE DOMINIO DE RECOMENDACION, 12 POSICIONES C/U
018700 01  TABLA-DOMINIOS-LIT                PIC X(60) VALUE
018800         "FERTILIZA   FITOSANITARIMANEJO-SOMBR
018900-            "ALMACIGOS   COSECHA     ".
019000 01  WKS-TAB-DOMINIOS REDEFINES TABLA-DOMINIOS-LIT.
019100     05  WKS-DOMINIO-COD                PIC X(12) OCCURS 5 TIMES.
019200 01  WKS-TAB-DOM-MOTIVO.
019300     05  WKS-DOM-APLICA                 PIC 9(01) OCCURS 5 TIMES.
019400         88  DOMINIO-APLICA                     VALUE 1.
019500     05  WKS-DOM-MOTIVO                 PIC X(15) OCCURS 5 TIMES.
019600     05  FILLER                         PIC X(05).
019700
019800*    SENO Y COSENO DEL MES (12 PUNTOS DEL CIRCULO), CON
019900*    SIGNO SEPARADO A LA IZQUIERDA (SIN FUNCION INTRINSECA)
020000 01  TABLA-SENO-LIT                    PIC X(72) VALUE
020100         "+00000+05000+08660+10000+08660+05000+00000-05000-08660
020200-        "-10000-08660-05000".
020300 01  WKS-TAB-SENO REDEFINES TABLA-SENO-LIT.
020400     05  WKS-SENO-MES                   OCCURS 12 TIMES
020500                                        PIC S9V9(4)
020600                                        SIGN LEADING SEPARATE.
020700 01  TABLA-COSENO-LIT                  PIC X(72) VALUE
020800         "+10000+08660+05000+00000-05000-08660-10000-08660-05000
020900-        "+00000+05000+08660".
021000 01  WKS-TAB-COSENO REDEFINES TABLA-COSENO-LIT.
021100     05  WKS-COSENO-MES                 OCCURS 12 TIMES
021200                                        PIC S9V9(4)
021300                                        SIGN LEADING SEPARATE.
021400
021500*    DISTANCIA DE MES YA REDUCIDA POR DIFERENCIA CIRCULAR
021600*    (0 A 6 MESES); EQUIVALE A RAIZ((DSENO)2+(DCOSENO)2)/2
021700*    PARA LOS 12 PUNTOS DE LA TABLA DE ARRIBA -- SE TABULA
021800*    EN VEZ DE SACAR RAIZ CUADRADA EN LINEA.
021900 01  TABLA-DMES-LIT                    PIC X(35) VALUE
022000         "00000025880500007071086600965910000".
022100 01  WKS-TAB-DMES REDEFINES TABLA-DMES-LIT.
022200     05  WKS-DMES-VALOR                 PIC 9V9(4) OCCURS 7 TIMES.
022300
022400******************************************************************
022500*      AREA DE TRABAJO DE LA CONSULTA ACTUAL
022600******************************************************************
022700 01  WKS-CONSULTA-ACTUAL.
022800     05  WKS-FASE-CONSULTA              PIC X(06).
022900     05  WKS-MOTIVO-RECHAZO             PIC X(20) VALUE SPACES.
023000     05  WKS-QRY-SENO                   PIC S9V9(4) COMP-3.
023100     05  WKS-QRY-COSENO                 PIC S9V9(4) COMP-3.
023200     05  WKS-QRY-VALOR                  PIC S9(4)V9(1) COMP-3
023300                                        OCCURS 10 TIMES.
023400     05  WKS-QRY-PRESENTE               PIC 9(01) OCCURS 10 TIMES.
023500         88  ATRIB-PRESENTE-Q                   VALUE 1.
023600     05  FILLER                         PIC X(10).
023700
023800*    AREA GENERICA DE CALCULO DE DISTANCIA (UN CASO A LA VEZ)
023900 01  WKS-CALC-DISTANCIA.
024000     05  WKS-PASE                       PIC X(01).
024100         88  PASE-GENERAL                       VALUE 'G'.
024200         88  PASE-FERTILIZA                      VALUE 'F'.
024300         88  PASE-ALMACIGOS                       VALUE 'V'.
024400     05  WKS-IDX-CASO                   PIC 9(03) COMP.
024500     05  WKS-I                          PIC 9(02) COMP.
024600     05  WKS-PARTICIPA                  PIC 9(01) OCCURS 10 TIMES.
024700         88  ATRIB-PARTICIPA                     VALUE 1.
024800     05  WKS-SUMA-PESOS                 PIC 9V9(4) COMP-3.
024900     05  WKS-PESO-EFECTIVO              PIC 9V9(4) COMP-3.
025000     05  WKS-DIF                        PIC 9V9(4) COMP-3.
025100     05  WKS-DIF-ABS                    PIC S9(4)V9(1) COMP-3.
025200     05  WKS-DISTANCIA                  PIC 9V9(4) COMP-3.
025300     05  WKS-SIMILITUD                  PIC 9V9(4) COMP-3.
025400     05  WKS-DIF-MES                    PIC 9(02) COMP.
025500     05  WKS-DIF-MES-S                  PIC S9(02) COMP.
025600     05  WKS-CAS-VALOR                  PIC S9(4)V9(1) COMP-3
025700                                        OCCURS 10 TIMES.
025800     05  FILLER                         PIC X(08).
025900
026000******************************************************************
026100*      TABLA EN MEMORIA -- DETALLE CRUDO DEL DATASET A
026200*      (UNA ENTRADA POR REGISTRO LEIDO, CAPACIDAD 200)
026300******************************************************************
026400 01  WKS-TOT-DETALLE-A                  PIC 9(03) COMP VALUE 0.
026500 01  WKS-TAB-DETALLE-A.
026600     05  WKS-DET-A                      OCCURS 200 TIMES
026700                                        INDEXED BY IX-DET-A.
026800         10  DA-ID                      PIC 9(04).
026900         10  DA-FASE                    PIC X(06).
027000         10  DA-DOMINIO                 PIC X(12).
027100         10  DA-RECOMENDACION           PIC X(60).
027200
027300******************************************************************
027400*      TABLA EN MEMORIA -- ATRIBUTOS UNICOS POR CA-ID
027500*      (CAPACIDAD 100 CASOS UNICOS, VER CARGA-DATASET-A)
027600******************************************************************
027700 01  WKS-TOT-CASO-A                     PIC 9(03) COMP VALUE 0.
027800 01  WKS-MAX-CASO-A-ID                  PIC 9(04) COMP VALUE 0.
027900 01  WKS-TAB-CASO-A.
028000     05  WKS-CASO-A                     OCCURS 100 TIMES
028100                                        INDEXED BY IX-CASO-A.
028200         10  CI-ID                      PIC 9(04).
028300         10  CI-FASE                    PIC X(06).
028400         10  CI-ALTITUD                 PIC 9(04).
028500         10  CI-MES                     PIC 9(02).
028600         10  CI-SOMBRA                  PIC 9(03).
028700         10  CI-TEMP-MEDIA              PIC 9(02)V9(01).
028800         10  CI-HUMEDAD                 PIC 9(03).
028900         10  CI-PREC-TOTAL              PIC 9(04).
029000         10  CI-DIAS-LLUVIA             PIC 9(02).
029100         10  CI-BRILLO-SOLAR            PIC 9(03).
029200         10  CI-MDS                     PIC 9(03).
029300         10  CI-MDS-PRES                PIC 9(01).
029400         10  CI-EDAD-VIVERO             PIC 9(02).
029500         10  CI-VIVERO-PRES             PIC 9(01).
029600
029700******************************************************************
029800*      TABLA EN MEMORIA -- DATASET B (CAPACIDAD 200)
029900******************************************************************
030000 01  WKS-TOT-CASO-B                     PIC 9(03) COMP VALUE 0.
030100 01  WKS-TAB-CASO-B.
030200     05  WKS-CASO-B                     OCCURS 200 TIMES
030300                                        INDEXED BY IX-CASO-B.
030400         10  CBT-ID                     PIC 9(04).
030500         10  CBT-ESTACION               PIC X(12).
030600         10  CBT-ALTITUD                PIC 9(04).
030700         10  CBT-MES                    PIC 9(02).
030800         10  CBT-TEMP-MEDIA             PIC 9(02)V9(01).
030900         10  CBT-HUMEDAD                PIC 9(03).
031000         10  CBT-PREC-TOTAL             PIC 9(04).
031100         10  CBT-CATEGORIA              PIC X(12).
031200         10  CBT-TEXTO                  PIC X(52).
031300
031400******************************************************************
031500*      RESULTADOS DE RECUPERACION -- TRES PASES SOBRE A
031600*      (GENERAL, FERTILIZA, ALMACIGOS), TOPE 10 POR PASE
031700******************************************************************
031800 01  WKS-QK                             PIC 9(02) COMP.
031900 01  WKS-QKB                            PIC 9(02) COMP.
032000 01  WKS-TOT-TOPK-G                     PIC 9(02) COMP VALUE 0.
032100 01  WKS-TAB-TOPK-G.
032200     05  WKS-TOPK-G                     OCCURS 10 TIMES
032300                                        INDEXED BY IX-TOPK-G.
032400         10  TKG-ID                     PIC 9(04).
032500         10  TKG-FASE                   PIC X(06).
032600         10  TKG-SIM                    PIC 9V9(4) COMP-3.
032700 01  WKS-TOT-TOPK-F                     PIC 9(02) COMP VALUE 0.
032800 01  WKS-TAB-TOPK-F.
032900     05  WKS-TOPK-F                     OCCURS 10 TIMES
033000                                        INDEXED BY IX-TOPK-F.
033100         10  TKF-ID                     PIC 9(04).
033200         10  TKF-SIM                    PIC 9V9(4) COMP-3.
033300 01  WKS-TOT-TOPK-V                     PIC 9(02) COMP VALUE 0.
033400 01  WKS-TAB-TOPK-V.
033500     05  WKS-TOPK-V                     OCCURS 10 TIMES
033600                                        INDEXED BY IX-TOPK-V.
033700         10  TKV-ID                     PIC 9(04).
033800         10  TKV-SIM                    PIC 9V9(4) COMP-3.
033900
034000******************************************************************
034100*      FUSION DE RECOMENDACIONES -- 5 DOMINIOS X 3 PUESTOS
034200******************************************************************
034300 01  WKS-TAB-FUSION.
034400     05  WKS-FUS-DOM                    OCCURS 5 TIMES
034500                                        INDEXED BY IX-FUS-DOM.
034600         10  WKS-FUS-TOTAL              PIC 9(01) COMP.
034700         10  WKS-FUS-REC                OCCURS 3 TIMES
034800                                        INDEXED BY IX-FUS-REC.
034900             15  WKS-FUS-TEXTO          PIC X(60).
035000             15  WKS-FUS-SCORE          PIC 9(02)V9(4) COMP-3.
035100             15  WKS-FUS-PRIMER-ID      PIC 9(04).
035200
035300*    AREA DE TRABAJO PARA FUSIONAR UN SOLO DOMINIO (TOPE 10
035400*    RECOMENDACIONES DISTINTAS ANTES DE RECORTAR A 3)
035500 01  WKS-TOT-SCRATCH                    PIC 9(02) COMP VALUE 0.
035600 01  WKS-TAB-SCRATCH.
035700     05  WKS-SCR                        OCCURS 10 TIMES
035800                                        INDEXED BY IX-SCR.
035900         10  SCR-TEXTO                  PIC X(60).
036000         10  SCR-SCORE                  PIC 9(02)V9(4) COMP-3.
036100         10  SCR-PRIMER-ID              PIC 9(04).
036200         10  SCR-USADO                  PIC 9(01) COMP.
036300
036400*    COPIA DE TRABAJO DEL TOP-K DEL PASE QUE APLIQUE AL DOMINIO
036500*    QUE SE ESTA FUSIONANDO (G, F O V SEGUN EL DOMINIO)
036600 01  WKS-TOT-TOPK-COMUN                 PIC 9(02) COMP VALUE 0.
036700 01  WKS-TAB-TOPK-COMUN.
036800     05  WKS-TOPKC                      OCCURS 10 TIMES
036900                                        INDEXED BY IX-TOPKC.
037000         10  TKC-ID                     PIC 9(04).
037100         10  TKC-SIM                    PIC 9V9(4) COMP-3.
037200
037300******************************************************************
037400*      EXTRAS HISTORICOS DEL DATASET B -- TOPE 10
037500******************************************************************
037600 01  WKS-TOT-TOPB                       PIC 9(02) COMP VALUE 0.
037700 01  WKS-TAB-TOPB.
037800     05  WKS-TOPB                       OCCURS 10 TIMES
037900                                        INDEXED BY IX-TOPB.
038000         10  TPB-ID                     PIC 9(04).
038100         10  TPB-ESTACION               PIC X(12).
038200         10  TPB-MES                    PIC 9(02).
038300         10  TPB-SIM                    PIC 9V9(4) COMP-3.
038400         10  TPB-CATEGORIA              PIC X(12).
038500         10  TPB-TEXTO                  PIC X(52).
038600 01  WKS-TOT-CATEGORIAS                 PIC 9(02) COMP VALUE 0.
038700 01  WKS-TAB-CATEGORIAS.
038800     05  WKS-CAT-ORDEN                  PIC X(12) OCCURS 10 TIMES
038900                                        INDEXED BY IX-CAT.
039000
039100******************************************************************
039200*      CONTADORES DE LA CORRIDA (RESUMEN FINAL)
039300******************************************************************
039400 01  WKS-TOTALES-CORRIDA.
039500     05  WKS-CONSULTAS-LEIDAS           PIC 9(06) COMP VALUE 0.
039600     05  WKS-CONSULTAS-VALIDAS          PIC 9(06) COMP VALUE 0.
039700     05  WKS-CONSULTAS-RECHAZADAS       PIC 9(06) COMP VALUE 0.
039800     05  WKS-CASOS-A-RECUPERADOS        PIC 9(06) COMP VALUE 0.
039900     05  WKS-RECOMENDACIONES-EMIT       PIC 9(06) COMP VALUE 0.
040000     05  WKS-EXTRAS-B-EMITIDOS          PIC 9(06) COMP VALUE 0.
040100     05  WKS-CASOS-RETENIDOS            PIC 9(06) COMP VALUE 0.
040200     05  FILLER                         PIC X(10).
040300
040400******************************************************************
040500*      SUBINDICES E INDICADORES DE USO GENERAL
040600******************************************************************
040700 01  WKS-INDICES.
040800     05  WKS-J                          PIC 9(02) COMP.
040900     05  WKS-K                          PIC 9(02) COMP.
041000     05  WKS-MEJOR                      PIC 9(02) COMP.
041100     05  WKS-PUESTO                     PIC 9(02) COMP.
041200     05  WKS-DOM-IDX                    PIC 9(01) COMP.
041300     05  WKS-M                          PIC 9(02) COMP.
041400     05  WKS-ENCONTRADO                 PIC 9(01) COMP.
041500         88  YA-ENCONTRADO                       VALUE 1.
041600     05  WKS-SIGUE-DESPLAZ              PIC 9(01) COMP.
041700         88  SIGUE-DESPLAZANDO                   VALUE 1.
041800     05  FILLER                         PIC X(10).
041900
042000******************************************************************
042100*      CAMPOS EDITADOS PARA IMPRESION (VER NOTA 4 DECIMALES)
042200******************************************************************
042300 01  WKS-CAMPOS-EDITADOS.
042400     05  WKS-ED-TEMP                    PIC 99.9.
042500     05  WKS-ED-SIM                     PIC 9.9999.
042600     05  WKS-ED-SCORE                   PIC Z9.9999.
042700     05  WKS-ED-MDS                     PIC X(03).
042800     05  WKS-ED-VIVERO                  PIC X(02).
042900     05  WKS-ED-FASE-ORIGEN             PIC X(10).
043000     05  WKS-ED-K                       PIC 99.
043100     05  WKS-ED-KB                      PIC 99.
043200     05  WKS-ED-TOTAL                   PIC ZZZZZ9.
043300     05  FILLER                         PIC X(10).
043400
043500******************************************************************
043600*      DATOS AUXILIARES DE FUSION Y BUSQUEDA DE DETALLE A
043700******************************************************************
043800 01  WKS-AUX-FUSION.
043900     05  WKS-DOMINIO-BUSCADO            PIC X(12).
044000     05  WKS-PASE-FUSION                PIC X(01).
044100     05  WKS-SIM-CASO-ACTUAL            PIC 9V9(4) COMP-3.
044200     05  WKS-ID-CASO-ACTUAL             PIC 9(04).
044300     05  WKS-CAND-TEXTO                 PIC X(60).
044400     05  FILLER                         PIC X(08).
044500
044600*    CALCULO DE SIMILITUD DE LOS EXTRAS DEL DATASET B (REQ-4508)
044700 01  WKS-CALC-EXTRAS-B.
044800     05  WKS-D-ALT                      PIC 9V9(4) COMP-3.
044900     05  WKS-D-MES2                     PIC 9V9(4) COMP-3.
045000     05  WKS-D-TEMP                     PIC 9V9(4) COMP-3.
045100     05  WKS-D-HUM                      PIC 9V9(4) COMP-3.
045200     05  WKS-SIMB                       PIC 9V9(4) COMP-3.
045300     05  WKS-DIF-ALTITUD-B              PIC S9(4) COMP.
045400     05  FILLER                         PIC X(08).
045500
045600******************************************************************
045700*      TABLA DE FASE POR ALTITUD Y MES (CALENDARIO CAUCA)
045800*      REGLA 4 DE INFERENCIA -- 12 MESES ZONA BAJA (< 1400 M)
045900*      SEGUIDOS DE 12 MESES ZONA ALTA (>= 1400 M)
046000******************************************************************
046100 01  TABLA-FASES-ALTITUD-LIT            PIC X(144) VALUE
046200         "REPOSOREPOSOFLORACFLORACLLENADLLENADLLENADLLENAD
046300-        "COSECHCOSECHCOSECHREPOSOFLORACFLORACFLORACLLENAD
046400-        "LLENADLLENADLLENADLLENADCOSECHCOSECHCOSECHCOSECH".
046500 01  WKS-TAB-FASES-ALTITUD REDEFINES TABLA-FASES-ALTITUD-LIT.
046600     05  WKS-FASE-ZONA-BAJA             PIC X(06) OCCURS 12 TIMES.
046700     05  WKS-FASE-ZONA-ALTA             PIC X(06) OCCURS 12 TIMES.
046800
046900******************************************************************
047000*      LITERALES FIJOS DEL REPORTE
047100******************************************************************
047200 01  WKS-LINEA-REPORTE                  PIC X(132).
047300 01  WKS-SEPARADOR                      PIC X(64) VALUE ALL '='.
047400
047500 PROCEDURE DIVISION.
047600
047700******************************************************************
047800*    100-MAIN
047900*    PARRAFO PRINCIPAL.  ABRE ARCHIVOS, CARGA LAS TABLAS DE LOS
048000*    DATASETS A Y B, PROCESA LAS CONSULTAS Y CIERRA.
048100******************************************************************
048200 100-MAIN SECTION.
048300     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E.
048400     PERFORM 120-CARGA-DATASET-A   THRU 120-CARGA-DATASET-A-E.
048500     PERFORM 130-CARGA-DATASET-B   THRU 130-CARGA-DATASET-B-E.
048600     PERFORM 200-PROCESA-CONSULTAS THRU 200-PROCESA-CONSULTAS-E
048700             UNTIL FIN-QUERYS.
048800     PERFORM 900-ESCRIBE-TOTALES  THRU 900-ESCRIBE-TOTALES-E.
048900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
049000     STOP RUN.
049100
049200******************************************************************
049300*    110-APERTURA-ARCHIVOS
049400*    ABRE LOS CINCO ARCHIVOS DE LA CORRIDA Y REVISA EL FILE
049500*    STATUS DE CADA UNO (COSTUMBRE DE LA CASA, VER EEDR3004).
049600*    SI CUALQUIERA QUEDO EN ESTADO DISTINTO DE CERO EL RIESGO
049700*    ES DE UN DATASET DANIADO O UN DD MAL APUNTADO EN EL JCL, Y
049800*    NO DE FIN DE ARCHIVO (ESO SOLO SE DA EN LOS READ); POR ESO
049900*    EL PROGRAMA NO CONTINUA CON DATOS DUDOSOS Y SE DETIENE.
050000******************************************************************
050100 110-APERTURA-ARCHIVOS SECTION.
050200     OPEN INPUT  QUERYS
050300          INPUT  DSETA
050400          INPUT  DSETB
050500          OUTPUT DSETC
050600          OUTPUT REPORT.
050700     IF FS-QUERYS NOT = 0 OR FS-DSETA  NOT = 0 OR
050800        FS-DSETB  NOT = 0 OR FS-DSETC  NOT = 0 OR
050900        FS-REPORT NOT = 0
051000        DISPLAY "================================================"
051100                UPON CONSOLE
051200        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
051300                UPON CONSOLE
051400        DISPLAY " FILE STATUS QUERYS  : (" FS-QUERYS ")"
051500                UPON CONSOLE
051600        DISPLAY " FILE STATUS DSETA   : (" FS-DSETA ")"
051700                UPON CONSOLE
051800        DISPLAY " FILE STATUS DSETB   : (" FS-DSETB ")"
051900                UPON CONSOLE
052000        DISPLAY " FILE STATUS DSETC   : (" FS-DSETC ")"
052100                UPON CONSOLE
052200        DISPLAY " FILE STATUS REPORT  : (" FS-REPORT ")"
052300                UPON CONSOLE
052400        DISPLAY "================================================"
052500                UPON CONSOLE
052600        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
052700        MOVE 91 TO RETURN-CODE
052800        STOP RUN
052900     ELSE
053000        DISPLAY "**** ARCHIVOS ABIERTOS EXITOSAMENTE ****"
053100                UPON CONSOLE
053200     END-IF.
053300 110-APERTURA-ARCHIVOS-E. EXIT.
053400
053500******************************************************************
053600*    120-CARGA-DATASET-A
053700*    LEE TODO EL DATASET A UNA SOLA VEZ Y LO DEJA EN LAS TABLAS
053800*    WKS-TAB-DETALLE-A (UN RENGLON POR REGISTRO LEIDO, PARA LA
053900*    FUSION POSTERIOR) Y WKS-TAB-CASO-A (UN RENGLON POR CA-ID
054000*    UNICO, PARA EL CALCULO DE DISTANCIA).  GUARDA EL CA-ID MAS
054100*    ALTO PARA LA NUMERACION DEL DATASET C.
054200******************************************************************
054300 120-CARGA-DATASET-A SECTION.
054400     READ DSETA
054500         AT END SET FIN-DSETA TO TRUE
054600     END-READ.
054700     PERFORM 121-LEE-DSETA THRU 121-LEE-DSETA-E
054800             UNTIL FIN-DSETA.
054900 120-CARGA-DATASET-A-E. EXIT.
055000
055100 121-LEE-DSETA SECTION.
055200     IF WKS-TOT-DETALLE-A < 200
055300         SET IX-DET-A TO WKS-TOT-DETALLE-A
055400         SET IX-DET-A UP BY 1
055500         ADD 1 TO WKS-TOT-DETALLE-A
055600         MOVE CA-ID             TO DA-ID (IX-DET-A)
055700         MOVE CA-FASE           TO DA-FASE (IX-DET-A)
055800         MOVE CA-DOMINIO        TO DA-DOMINIO (IX-DET-A)
055900         MOVE CA-RECOMENDACION  TO DA-RECOMENDACION (IX-DET-A)
056000     END-IF.
056100     PERFORM 122-BUSCA-CASO-A THRU 122-BUSCA-CASO-A-E.
056200     IF NOT YA-ENCONTRADO
056300         IF WKS-TOT-CASO-A < 100
056400             SET IX-CASO-A TO WKS-TOT-CASO-A
056500             SET IX-CASO-A UP BY 1
056600             ADD 1 TO WKS-TOT-CASO-A
056700             MOVE CA-ID            TO CI-ID (IX-CASO-A)
056800             MOVE CA-FASE          TO CI-FASE (IX-CASO-A)
056900             MOVE CA-ALTITUD       TO CI-ALTITUD (IX-CASO-A)
057000             MOVE CA-MES           TO CI-MES (IX-CASO-A)
057100             MOVE CA-SOMBRA        TO CI-SOMBRA (IX-CASO-A)
057200             MOVE CA-TEMP-MEDIA    TO CI-TEMP-MEDIA (IX-CASO-A)
057300             MOVE CA-HUMEDAD       TO CI-HUMEDAD (IX-CASO-A)
057400             MOVE CA-PREC-TOTAL    TO CI-PREC-TOTAL (IX-CASO-A)
057500             MOVE CA-DIAS-LLUVIA   TO CI-DIAS-LLUVIA (IX-CASO-A)
057600             MOVE CA-BRILLO-SOLAR  TO CI-BRILLO-SOLAR (IX-CASO-A)
057700             MOVE CA-MDS           TO CI-MDS (IX-CASO-A)
057800             MOVE CA-EDAD-VIVERO   TO CI-EDAD-VIVERO (IX-CASO-A)
057900             IF CA-MDS-NO-INDICADO
058000                 MOVE 0 TO CI-MDS-PRES (IX-CASO-A)
058100             ELSE
058200                 MOVE 1 TO CI-MDS-PRES (IX-CASO-A)
058300             END-IF
058400             IF CA-VIVERO-NO-INDICADO
058500                 MOVE 0 TO CI-VIVERO-PRES (IX-CASO-A)
058600             ELSE
058700                 MOVE 1 TO CI-VIVERO-PRES (IX-CASO-A)
058800             END-IF
058900             IF CA-ID > WKS-MAX-CASO-A-ID
059000                 MOVE CA-ID TO WKS-MAX-CASO-A-ID
059100             END-IF
059200         END-IF
059300     END-IF.
059400     READ DSETA
059500         AT END SET FIN-DSETA TO TRUE
059600     END-READ.
059700 121-LEE-DSETA-E. EXIT.
059800
059900 122-BUSCA-CASO-A SECTION.
060000     MOVE 0 TO WKS-ENCONTRADO.
060100     SET IX-CASO-A TO 1.
060200     IF WKS-TOT-CASO-A > 0
060300         SEARCH WKS-CASO-A VARYING IX-CASO-A
060400             AT END CONTINUE
060500             WHEN CI-ID (IX-CASO-A) = CA-ID
060600                 MOVE 1 TO WKS-ENCONTRADO
060700         END-SEARCH
060800     END-IF.
060900 122-BUSCA-CASO-A-E. EXIT.
061000
061100******************************************************************
061200*    130-CARGA-DATASET-B
061300*    LEE TODO EL DATASET B UNA SOLA VEZ (CAPACIDAD 200).
061400******************************************************************
061500 130-CARGA-DATASET-B SECTION.
061600     READ DSETB
061700         AT END SET FIN-DSETB TO TRUE
061800     END-READ.
061900     PERFORM 131-LEE-DSETB THRU 131-LEE-DSETB-E
062000             UNTIL FIN-DSETB.
062100 130-CARGA-DATASET-B-E. EXIT.
062200
062300 131-LEE-DSETB SECTION.
062400     IF WKS-TOT-CASO-B < 200
062500         SET IX-CASO-B TO WKS-TOT-CASO-B
062600         SET IX-CASO-B UP BY 1
062700         ADD 1 TO WKS-TOT-CASO-B
062800         MOVE CB-ID           TO CBT-ID (IX-CASO-B)
062900         MOVE CB-ESTACION     TO CBT-ESTACION (IX-CASO-B)
063000         MOVE CB-ALTITUD      TO CBT-ALTITUD (IX-CASO-B)
063100         MOVE CB-MES          TO CBT-MES (IX-CASO-B)
063200         MOVE CB-TEMP-MEDIA   TO CBT-TEMP-MEDIA (IX-CASO-B)
063300         MOVE CB-HUMEDAD      TO CBT-HUMEDAD (IX-CASO-B)
063400         MOVE CB-PREC-TOTAL   TO CBT-PREC-TOTAL (IX-CASO-B)
063500         MOVE CB-CATEGORIA    TO CBT-CATEGORIA (IX-CASO-B)
063600         MOVE CB-TEXTO        TO CBT-TEXTO (IX-CASO-B)
063700     END-IF.
063800     READ DSETB
063900         AT END SET FIN-DSETB TO TRUE
064000     END-READ.
064100 131-LEE-DSETB-E. EXIT.
064200
064300******************************************************************
064400*    200-PROCESA-CONSULTAS
064500*    LEE UNA CONSULTA Y LA PROCESA POR COMPLETO: VALIDACION,
064600*    FASE, DOMINIOS, RECUPERACION, FUSION, EXTRAS B, REPORTE
064700*    Y RETENCION DE CASO.  UNA CONSULTA RECHAZADA SOLO ESCRIBE
064800*    SU BLOQUE DE RECHAZO Y NO SIGUE EL RESTO DEL PARRAFO.
064900******************************************************************
065000 200-PROCESA-CONSULTAS SECTION.
065100     READ QUERYS
065200         AT END SET FIN-QUERYS TO TRUE
065300     END-READ.
065400     IF NOT FIN-QUERYS
065500         ADD 1 TO WKS-CONSULTAS-LEIDAS
065600         PERFORM 210-VALIDA-CONSULTA THRU 210-VALIDA-CONSULTA-E
065700         IF CONSULTA-ES-VALIDA
065800             ADD 1 TO WKS-CONSULTAS-VALIDAS
065900             PERFORM 220-INFIERE-FASE THRU 220-INFIERE-FASE-E
066000             PERFORM 230-EVALUA-DOMINIOS THRU
066100                 230-EVALUA-DOMINIOS-E
066200             PERFORM 240-CODIFICA-MES THRU 240-CODIFICA-MES-E
066300             PERFORM 250-CALCULA-ATRIBUTOS-QRY
066400                     THRU 250-CALCULA-ATRIBUTOS-QRY-E
066500             MOVE 'G' TO WKS-PASE
066600             PERFORM 260-RECUPERA-CASOS-A THRU
066700                 260-RECUPERA-CASOS-A-E
066800             MOVE 'F' TO WKS-PASE
066900             PERFORM 260-RECUPERA-CASOS-A THRU
067000                 260-RECUPERA-CASOS-A-E
067100             MOVE 'V' TO WKS-PASE
067200             PERFORM 260-RECUPERA-CASOS-A THRU
067300                 260-RECUPERA-CASOS-A-E
067400             PERFORM 270-FUSIONA-RECOMENDACIONES
067500                     THRU 270-FUSIONA-RECOMENDACIONES-E
067600             MOVE 0 TO WKS-TOT-TOPB WKS-TOT-CATEGORIAS
067700             IF Q-CON-EXTRAS-B
067800                 SET HAY-EXTRAS-B TO TRUE
067900                 PERFORM 280-RECUPERA-EXTRAS-B
068000                         THRU 280-RECUPERA-EXTRAS-B-E
068100                 PERFORM 285-AGRUPA-EXTRAS-B
068200                         THRU 285-AGRUPA-EXTRAS-B-E
068300             ELSE
068400                 SET HAY-EXTRAS-B TO FALSE
068500             END-IF
068600             PERFORM 290-ESCRIBE-BLOQUE-REPORTE
068700                     THRU 290-ESCRIBE-BLOQUE-REPORTE-E
068800             SET DEBE-RETENER-CASO TO FALSE
068900             IF Q-RETIENE-CASO
069000                 SET DEBE-RETENER-CASO TO TRUE
069100                 PERFORM 300-RETIENE-CASO-C THRU
069200                     300-RETIENE-CASO-C-E
069300             END-IF
069400         ELSE
069500             ADD 1 TO WKS-CONSULTAS-RECHAZADAS
069600             PERFORM 295-ESCRIBE-RECHAZO THRU
069700                 295-ESCRIBE-RECHAZO-E
069800         END-IF
069900     END-IF.
070000 200-PROCESA-CONSULTAS-E. EXIT.
070100
070200******************************************************************
070300*    210-VALIDA-CONSULTA
070400*    RECHAZA CON EL PRIMER MOTIVO QUE FALLE.  APLICA VALORES
070500*    POR DEFECTO Y TOPES A Q-K/Q-KB SOLO SI LA CONSULTA ES
070600*    VALIDA (REQ-4560, REQ-4715).
070700******************************************************************
070800 210-VALIDA-CONSULTA SECTION.                                     REQ-4715
070900     SET CONSULTA-ES-VALIDA TO TRUE.
071000     MOVE SPACES TO WKS-MOTIVO-RECHAZO.
071100     IF Q-MES < 1 OR Q-MES > 12
071200         SET CONSULTA-ES-VALIDA TO FALSE
071300         MOVE 'MES INVALIDO' TO WKS-MOTIVO-RECHAZO
071400     END-IF.
071500     IF CONSULTA-ES-VALIDA
071600         IF Q-SOMBRA > 100 OR Q-HUMEDAD > 100
071700             SET CONSULTA-ES-VALIDA TO FALSE
071800             MOVE 'SOMBRA/HUMEDAD > 100' TO WKS-MOTIVO-RECHAZO
071900         END-IF
072000     END-IF.
072100     IF CONSULTA-ES-VALIDA
072200         IF Q-TEMP-MEDIA < 050 OR Q-TEMP-MEDIA > 350
072300             SET CONSULTA-ES-VALIDA TO FALSE
072400             MOVE 'TEMPERATURA FUERA DE RANGO' TO
072500                 WKS-MOTIVO-RECHAZO
072600         END-IF
072700     END-IF.
072800     IF CONSULTA-ES-VALIDA
072900         IF NOT Q-LUNA-VALIDA
073000             SET CONSULTA-ES-VALIDA TO FALSE
073100             MOVE 'LUNA INVALIDA' TO WKS-MOTIVO-RECHAZO
073200         END-IF
073300     END-IF.
073400     IF CONSULTA-ES-VALIDA
073500         IF NOT Q-TIPO-AUTOMATICO
073600             PERFORM 211-VALIDA-FASE-EXPLICITA
073700                     THRU 211-VALIDA-FASE-EXPLICITA-E
073800         END-IF
073900     END-IF.
074000     IF CONSULTA-ES-VALIDA
074100         IF Q-K = 0
074200             MOVE 5 TO WKS-QK
074300         ELSE
074400             IF Q-K > 10
074500                 MOVE 10 TO WKS-QK
074600             ELSE
074700                 MOVE Q-K TO WKS-QK
074800             END-IF
074900         END-IF
075000         IF Q-KB = 0
075100             MOVE 5 TO WKS-QKB
075200         ELSE
075300             IF Q-KB > 10
075400                 MOVE 10 TO WKS-QKB
075500             ELSE
075600                 MOVE Q-KB TO WKS-QKB
075700             END-IF
075800         END-IF
075900     END-IF.
076000 210-VALIDA-CONSULTA-E. EXIT.
076100
076200 211-VALIDA-FASE-EXPLICITA SECTION.
076300     MOVE 0 TO WKS-ENCONTRADO.
076400     PERFORM 211A-COMPARA-FASE THRU 211A-COMPARA-FASE-E
076500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6.
076600     IF NOT YA-ENCONTRADO
076700         SET CONSULTA-ES-VALIDA TO FALSE
076800         MOVE 'Q-TIPO INVALIDO' TO WKS-MOTIVO-RECHAZO
076900     END-IF.
077000 211-VALIDA-FASE-EXPLICITA-E. EXIT.
077100
077200 211A-COMPARA-FASE SECTION.
077300     IF Q-TIPO = WKS-FASE-VALIDA (WKS-I)
077400         MOVE 1 TO WKS-ENCONTRADO
077500     END-IF.
077600 211A-COMPARA-FASE-E. EXIT.
077700
077800******************************************************************
077900*    220-INFIERE-FASE
078000*    ORDEN DE PRIORIDAD (REQ-4471, VER MANUAL DEL AGRONOMO):
078100*    1-Q-TIPO EXPLICITO  2-VIVERO <= 8 MESES  3-MDS POR BANDAS
078200*    4-ALTITUD + MES (CALENDARIO CAUCA), USADA TAMBIEN CUANDO
078300*    MDS > 030 (CULTIVO YA MADURO, CICLO ANUAL).
078400******************************************************************
078500 220-INFIERE-FASE SECTION.
078600     IF NOT Q-TIPO-AUTOMATICO
078700         MOVE Q-TIPO TO WKS-FASE-CONSULTA
078800     ELSE
078900         IF NOT Q-VIVERO-NO-INDICADO AND Q-EDAD-VIVERO NOT > 08
079000             MOVE 'ALMACI' TO WKS-FASE-CONSULTA
079100         ELSE
079200             IF NOT Q-MDS-NO-INDICADO AND Q-MDS NOT > 030
079300                 PERFORM 221-FASE-POR-MDS THRU 221-FASE-POR-MDS-E
079400             ELSE
079500                 PERFORM 222-FASE-POR-ALTITUD
079600                         THRU 222-FASE-POR-ALTITUD-E
079700             END-IF
079800         END-IF
079900     END-IF.
080000 220-INFIERE-FASE-E. EXIT.
080100
080200 221-FASE-POR-MDS SECTION.
080300     IF Q-MDS NOT > 002
080400         MOVE 'ALMACI' TO WKS-FASE-CONSULTA
080500     ELSE
080600         IF Q-MDS NOT > 012
080700             MOVE 'VEGETA' TO WKS-FASE-CONSULTA
080800         ELSE
080900             IF Q-MDS NOT > 018
081000                 MOVE 'FLORAC' TO WKS-FASE-CONSULTA
081100             ELSE
081200                 IF Q-MDS NOT > 024
081300                     MOVE 'LLENAD' TO WKS-FASE-CONSULTA
081400                 ELSE
081500                     MOVE 'COSECH' TO WKS-FASE-CONSULTA
081600                 END-IF
081700             END-IF
081800         END-IF
081900     END-IF.
082000 221-FASE-POR-MDS-E. EXIT.
082100
082200 222-FASE-POR-ALTITUD SECTION.
082300     IF Q-ALTITUD < 1400
082400         MOVE WKS-FASE-ZONA-BAJA (Q-MES) TO WKS-FASE-CONSULTA
082500     ELSE
082600         MOVE WKS-FASE-ZONA-ALTA (Q-MES) TO WKS-FASE-CONSULTA
082700     END-IF.
082800 222-FASE-POR-ALTITUD-E. EXIT.
082900
083000******************************************************************
083100*    230-EVALUA-DOMINIOS
083200*    NO HAY PENALIZACION DE PUNTAJE -- SOLO INCLUSION/EXCLUSION
083300*    CON MOTIVO.  ORDEN FIJO DE LA TABLA-DOMINIOS-LIT: 1-FERTI-
083400*    LIZA 2-FITOSANITARI 3-MANEJO-SOMBR 4-ALMACIGOS 5-COSECHA.
083500******************************************************************
083600 230-EVALUA-DOMINIOS SECTION.
083700     MOVE SPACES TO WKS-DOM-MOTIVO (1) WKS-DOM-MOTIVO (2)
083800                    WKS-DOM-MOTIVO (3) WKS-DOM-MOTIVO (4)
083900                    WKS-DOM-MOTIVO (5).
084000*    1-FERTILIZA -- REQUIERE MDS Y QUE NO SEA FASE ALMACIGO
084100     IF WKS-FASE-CONSULTA = 'ALMACI'
084200         MOVE 0 TO WKS-DOM-APLICA (1)
084300         MOVE 'FASE ALMACIGO' TO WKS-DOM-MOTIVO (1)
084400     ELSE
084500         IF Q-MDS-NO-INDICADO
084600             MOVE 0 TO WKS-DOM-APLICA (1)
084700             MOVE 'REQUIERE MDS' TO WKS-DOM-MOTIVO (1)
084800         ELSE
084900             MOVE 1 TO WKS-DOM-APLICA (1)
085000         END-IF
085100     END-IF.
085200*    2-FITOSANITARI -- SIEMPRE APLICA
085300     MOVE 1 TO WKS-DOM-APLICA (2).
085400*    3-MANEJO-SOMBR -- SOLO SI HAY SOMBRA REGISTRADA
085500     IF Q-SOMBRA > 0
085600         MOVE 1 TO WKS-DOM-APLICA (3)
085700     ELSE
085800         MOVE 0 TO WKS-DOM-APLICA (3)
085900         MOVE 'SIN SOMBRA' TO WKS-DOM-MOTIVO (3)
086000     END-IF.
086100*    4-ALMACIGOS -- FASE ALMACIGO O EDAD DE VIVERO INDICADA
086200     IF WKS-FASE-CONSULTA = 'ALMACI' OR NOT Q-VIVERO-NO-INDICADO
086300         MOVE 1 TO WKS-DOM-APLICA (4)
086400     ELSE
086500         MOVE 0 TO WKS-DOM-APLICA (4)
086600         MOVE 'SIN ALMACIGO' TO WKS-DOM-MOTIVO (4)
086700     END-IF.
086800*    5-COSECHA -- SOLO EN LLENADO O COSECHA
086900     IF WKS-FASE-CONSULTA = 'COSECH' OR WKS-FASE-CONSULTA =
087000         'LLENAD'
087100         MOVE 1 TO WKS-DOM-APLICA (5)
087200     ELSE
087300         MOVE 0 TO WKS-DOM-APLICA (5)
087400         MOVE 'FASE NO COSECHA' TO WKS-DOM-MOTIVO (5)
087500     END-IF.
087600 230-EVALUA-DOMINIOS-E. EXIT.
087700
087800******************************************************************
087900*    240-CODIFICA-MES
088000*    GUARDA EL SENO/COSENO DE Q-MES PARA REFERENCIA; LA
088100*    DISTANCIA REAL DE MES SE OBTIENE DE WKS-TAB-DMES POR
088200*    DIFERENCIA CIRCULAR (VER 265), EQUIVALENTE NUMERICO.
088300******************************************************************
088400 240-CODIFICA-MES SECTION.
088500     MOVE WKS-SENO-MES (Q-MES)   TO WKS-QRY-SENO.
088600     MOVE WKS-COSENO-MES (Q-MES) TO WKS-QRY-COSENO.
088700 240-CODIFICA-MES-E. EXIT.
088800
088900******************************************************************
089000*    250-CALCULA-ATRIBUTOS-QRY
089100*    ARMA EL VECTOR DE VALORES DE LA CONSULTA Y LAS BANDERAS
089200*    DE PRESENCIA (SOLO MDS Y VIVERO PUEDEN FALTAR).  ORDEN
089300*    FIJO: 1-ALTITUD 2-MES(NO USADO AQUI) 3-TEMP 4-HUMEDAD
089400*    5-PREC 6-LLUVIA 7-BRILLO 8-SOMBRA 9-MDS 10-VIVERO.
089500******************************************************************
089600 250-CALCULA-ATRIBUTOS-QRY SECTION.
089700     MOVE Q-ALTITUD      TO WKS-QRY-VALOR (1).
089800     MOVE 0              TO WKS-QRY-VALOR (2).
089900     MOVE Q-TEMP-MEDIA   TO WKS-QRY-VALOR (3).
090000     MOVE Q-HUMEDAD      TO WKS-QRY-VALOR (4).
090100     MOVE Q-PREC-TOTAL   TO WKS-QRY-VALOR (5).
090200     MOVE Q-DIAS-LLUVIA  TO WKS-QRY-VALOR (6).
090300     MOVE Q-BRILLO-SOLAR TO WKS-QRY-VALOR (7).
090400     MOVE Q-SOMBRA       TO WKS-QRY-VALOR (8).
090500     MOVE Q-MDS          TO WKS-QRY-VALOR (9).
090600     MOVE Q-EDAD-VIVERO  TO WKS-QRY-VALOR (10).
090700     MOVE 1 TO WKS-QRY-PRESENTE (1) WKS-QRY-PRESENTE (2)
090800               WKS-QRY-PRESENTE (3) WKS-QRY-PRESENTE (4)
090900               WKS-QRY-PRESENTE (5) WKS-QRY-PRESENTE (6)
091000               WKS-QRY-PRESENTE (7) WKS-QRY-PRESENTE (8).
091100     IF Q-MDS-NO-INDICADO
091200         MOVE 0 TO WKS-QRY-PRESENTE (9)
091300     ELSE
091400         MOVE 1 TO WKS-QRY-PRESENTE (9)
091500     END-IF.
091600     IF Q-VIVERO-NO-INDICADO
091700         MOVE 0 TO WKS-QRY-PRESENTE (10)
091800     ELSE
091900         MOVE 1 TO WKS-QRY-PRESENTE (10)
092000     END-IF.
092100 250-CALCULA-ATRIBUTOS-QRY-E. EXIT.
092200
092300******************************************************************
092400*    260-RECUPERA-CASOS-A
092500*    UN PASE COMPLETO SOBRE LA TABLA DE CASOS UNICOS (WKS-TAB-
092600*    CASO-A) PARA EL WKS-PASE ACTUAL (G/F/V).  REINICIA LA
092700*    TABLA TOP-K DEL PASE Y LA LLENA CASO POR CASO.
092800******************************************************************
092900 260-RECUPERA-CASOS-A SECTION.
093000     IF PASE-GENERAL
093100         MOVE 0 TO WKS-TOT-TOPK-G
093200     END-IF.
093300     IF PASE-FERTILIZA
093400         MOVE 0 TO WKS-TOT-TOPK-F
093500     END-IF.
093600     IF PASE-ALMACIGOS
093700         MOVE 0 TO WKS-TOT-TOPK-V
093800     END-IF.
093900     PERFORM 261-PROCESA-UN-CASO THRU 261-PROCESA-UN-CASO-E
094000             VARYING WKS-IDX-CASO FROM 1 BY 1
094100             UNTIL WKS-IDX-CASO > WKS-TOT-CASO-A.
094200 260-RECUPERA-CASOS-A-E. EXIT.
094300
094400 261-PROCESA-UN-CASO SECTION.
094500     PERFORM 265-CALCULA-DISTANCIA-CASO
094600             THRU 265-CALCULA-DISTANCIA-CASO-E.
094700     PERFORM 266-ACUMULA-TOPK THRU 266-ACUMULA-TOPK-E.
094800 261-PROCESA-UN-CASO-E. EXIT.
094900
095000******************************************************************
095100*    265-CALCULA-DISTANCIA-CASO
095200*    DISTANCIA PONDERADA CON RENORMALIZACION DINAMICA SOBRE
095300*    LOS ATRIBUTOS PRESENTES DEL PASE ACTUAL, MAS BONO DE
095400*    0.0500 SI LA FASE DEL CASO COINCIDE CON LA CONSULTA
095500*    (REQ-4602).  DEJA EL RESULTADO EN WKS-SIM-CASO-ACTUAL.
095600******************************************************************
095700 265-CALCULA-DISTANCIA-CASO SECTION.
095800     PERFORM 265A-CARGA-VALORES-CASO
095900             THRU 265A-CARGA-VALORES-CASO-E.
096000     PERFORM 265B-DETERMINA-PARTICIPA
096100             THRU 265B-DETERMINA-PARTICIPA-E.
096200     MOVE 0 TO WKS-SUMA-PESOS.
096300     PERFORM 265C-SUMA-UN-PESO THRU 265C-SUMA-UN-PESO-E
096400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
096500     MOVE 0 TO WKS-DISTANCIA.
096600     PERFORM 265D-ATRIBUTO-DIST THRU 265D-ATRIBUTO-DIST-E
096700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
096800     COMPUTE WKS-SIMILITUD ROUNDED = 1 - WKS-DISTANCIA.
096900     IF CI-FASE (WKS-IDX-CASO) = WKS-FASE-CONSULTA
097000         ADD 0.0500 TO WKS-SIMILITUD
097100     END-IF.
097200     IF WKS-SIMILITUD > 1
097300         MOVE 1 TO WKS-SIMILITUD
097400     END-IF.
097500     MOVE WKS-SIMILITUD          TO WKS-SIM-CASO-ACTUAL.
097600     MOVE CI-ID (WKS-IDX-CASO)   TO WKS-ID-CASO-ACTUAL.
097700 265-CALCULA-DISTANCIA-CASO-E. EXIT.
097800
097900******************************************************************
098000*    265A-CARGA-VALORES-CASO
098100*    BAJA LOS DIEZ ATRIBUTOS DEL CASO SENALADO POR WKS-IDX-CASO
098200*    A LA TABLA DE TRABAJO WKS-CAS-VALOR, EN EL MISMO ORDEN QUE
098300*    WKS-QRY-VALOR (250-CALCULA-ATRIBUTOS-QRY), PARA QUE LA
098400*    RESTA ATRIBUTO A ATRIBUTO DE 265D CUADRE POSICION.
098500*    LA (2) DE MES SE DEJA EN CERO PORQUE EL MES SE COMPARA
098600*    APARTE, EN FORMA CIRCULAR (VER 265E-DIST-MES).
098700******************************************************************
098800 265A-CARGA-VALORES-CASO SECTION.
098900     MOVE CI-ALTITUD (WKS-IDX-CASO)      TO WKS-CAS-VALOR (1).
099000     MOVE 0                              TO WKS-CAS-VALOR (2).
099100     MOVE CI-TEMP-MEDIA (WKS-IDX-CASO)   TO WKS-CAS-VALOR (3).
099200     MOVE CI-HUMEDAD (WKS-IDX-CASO)      TO WKS-CAS-VALOR (4).
099300     MOVE CI-PREC-TOTAL (WKS-IDX-CASO)   TO WKS-CAS-VALOR (5).
099400     MOVE CI-DIAS-LLUVIA (WKS-IDX-CASO)  TO WKS-CAS-VALOR (6).
099500     MOVE CI-BRILLO-SOLAR (WKS-IDX-CASO) TO WKS-CAS-VALOR (7).
099600     MOVE CI-SOMBRA (WKS-IDX-CASO)       TO WKS-CAS-VALOR (8).
099700     MOVE CI-MDS (WKS-IDX-CASO)          TO WKS-CAS-VALOR (9).
099800     MOVE CI-EDAD-VIVERO (WKS-IDX-CASO)  TO WKS-CAS-VALOR (10).
099900 265A-CARGA-VALORES-CASO-E. EXIT.
100000
100100******************************************************************
100200*    265B-DETERMINA-PARTICIPA
100300*    LOS OCHO ATRIBUTOS CLIMATICOS PARTICIPAN SIEMPRE.  MDS Y
100400*    EDAD DE VIVERO SOLO PESAN EN LA DISTANCIA CUANDO EL PASE
100500*    ES EL QUE LOS USA (FERTILIZA / ALMACIGOS) Y ADEMAS TANTO LA
100600*    CONSULTA COMO EL CASO TRAEN EL DATO INFORMADO; SI FALTA EN
100700*    CUALQUIERA DE LOS DOS LADOS SE EXCLUYE DE LA RENORMALIZACION
100800*    (VER 265C/265D) EN LUGAR DE PENALIZAR CON UNA DIFERENCIA
100900*    ARTIFICIAL.
101000******************************************************************
101100 265B-DETERMINA-PARTICIPA SECTION.
101200     MOVE 1 TO WKS-PARTICIPA (1) WKS-PARTICIPA (2)
101300               WKS-PARTICIPA (3) WKS-PARTICIPA (4)
101400               WKS-PARTICIPA (5) WKS-PARTICIPA (6)
101500               WKS-PARTICIPA (7) WKS-PARTICIPA (8).
101600     MOVE 0 TO WKS-PARTICIPA (9).
101700     MOVE 0 TO WKS-PARTICIPA (10).
101800     IF PASE-FERTILIZA
101900         IF ATRIB-PRESENTE-Q (9) AND CI-MDS-PRES (WKS-IDX-CASO) =
102000             1
102100             MOVE 1 TO WKS-PARTICIPA (9)
102200         END-IF
102300     END-IF.
102400     IF PASE-ALMACIGOS
102500         IF ATRIB-PRESENTE-Q (10) AND
102600            CI-VIVERO-PRES (WKS-IDX-CASO) = 1
102700             MOVE 1 TO WKS-PARTICIPA (10)
102800         END-IF
102900     END-IF.
103000 265B-DETERMINA-PARTICIPA-E. EXIT.
103100
103200******************************************************************
103300*    265C-SUMA-UN-PESO
103400*    ACUMULA EN WKS-SUMA-PESOS SOLO LOS PESOS DE LOS ATRIBUTOS
103500*    QUE SI PARTICIPAN EN ESTE CASO (WKS-PARTICIPA), PARA QUE
103600*    265D PUEDA RENORMALIZAR CADA PESO EFECTIVO SOBRE LA SUMA
103700*    REAL Y NO SOBRE 1.0000 FIJO; ASI LA DISTANCIA SIGUE SUMANDO
103800*    A 1 AUNQUE MDS O VIVERO QUEDEN FUERA.
103900******************************************************************
104000 265C-SUMA-UN-PESO SECTION.
104100     IF ATRIB-PARTICIPA (WKS-I)
104200         ADD WKS-PESO (WKS-I) TO WKS-SUMA-PESOS
104300     END-IF.
104400 265C-SUMA-UN-PESO-E. EXIT.
104500
104600******************************************************************
104700*    265D-ATRIBUTO-DIST
104800*    POR CADA ATRIBUTO QUE PARTICIPA: EL MES (WKS-I = 2) SALE
104900*    POR LA TABLA CIRCULAR DE 265E; LOS DEMAS SE ESCALAN COMO
105000*    DIFERENCIA ABSOLUTA SOBRE EL DIVISOR DEL ATRIBUTO, TOPADA
105100*    A 1.  EL PESO EFECTIVO ES EL PESO ORIGINAL DIVIDIDO ENTRE
105200*    WKS-SUMA-PESOS (RENORMALIZACION DE 265C), Y SE VA SUMANDO
105300*    A WKS-DISTANCIA ATRIBUTO POR ATRIBUTO.
105400******************************************************************
105500 265D-ATRIBUTO-DIST SECTION.
105600     IF ATRIB-PARTICIPA (WKS-I)
105700         IF WKS-I = 2
105800             PERFORM 265E-DIST-MES THRU 265E-DIST-MES-E
105900         ELSE
106000             COMPUTE WKS-DIF-ABS =
106100                     WKS-QRY-VALOR (WKS-I) - WKS-CAS-VALOR (WKS-I)
106200             IF WKS-DIF-ABS < 0
106300                 MULTIPLY WKS-DIF-ABS BY -1
106400             END-IF
106500             COMPUTE WKS-DIF ROUNDED =
106600                     WKS-DIF-ABS / WKS-DIVISOR (WKS-I)
106700             IF WKS-DIF > 1
106800                 MOVE 1 TO WKS-DIF
106900             END-IF
107000         END-IF
107100         COMPUTE WKS-PESO-EFECTIVO ROUNDED =
107200                 WKS-PESO (WKS-I) / WKS-SUMA-PESOS
107300         COMPUTE WKS-DISTANCIA ROUNDED =
107400                 WKS-DISTANCIA + (WKS-PESO-EFECTIVO * WKS-DIF)
107500     END-IF.
107600 265D-ATRIBUTO-DIST-E. EXIT.
107700
107800******************************************************************
107900*    265E-DIST-MES
108000*    DISTANCIA CIRCULAR DE MES: LA DIFERENCIA ENTRE Q-MES Y
108100*    CI-MES SE LLEVA AL RANGO 0-6 PORQUE DICIEMBRE Y ENERO
108200*    ESTAN A UN MES, NO A ONCE (REQ-4602).  LA TABLA
108300*    WKS-DMES-VALOR YA TRAE LA DIFERENCIA ESCALADA 0-6 A UN
108400*    VALOR 0.0000-1.0000, ASI QUE AQUI SOLO SE BUSCA POR INDICE.
108500******************************************************************
108600 265E-DIST-MES SECTION.                                           REQ-4602
108700     COMPUTE WKS-DIF-MES-S = Q-MES - CI-MES (WKS-IDX-CASO).
108800     IF WKS-DIF-MES-S < 0
108900         MULTIPLY WKS-DIF-MES-S BY -1
109000     END-IF.
109100     MOVE WKS-DIF-MES-S TO WKS-DIF-MES.
109200     IF WKS-DIF-MES > 6
109300         SUBTRACT WKS-DIF-MES FROM 12 GIVING WKS-DIF-MES
109400     END-IF.
109500     MOVE WKS-DMES-VALOR (WKS-DIF-MES + 1) TO WKS-DIF.
109600 265E-DIST-MES-E. EXIT.
109700
109800******************************************************************
109900*    266-ACUMULA-TOPK
110000*    INSERCION ORDENADA DESCENDENTE POR SIMILITUD, TOPE WKS-QK,
110100*    EMPATE GANA EL CA-ID MENOR (REQ-4699).  UNA TABLA DISTINTA
110200*    POR PASE PORQUE CADA UNA GUARDA CAMPOS DIFERENTES.
110300******************************************************************
110400 266-ACUMULA-TOPK SECTION.
110500     IF PASE-GENERAL
110600         PERFORM 266G-INSERTA-TOPK-G THRU 266G-INSERTA-TOPK-G-E
110700     END-IF.
110800     IF PASE-FERTILIZA
110900         PERFORM 266F-INSERTA-TOPK-F THRU 266F-INSERTA-TOPK-F-E
111000     END-IF.
111100     IF PASE-ALMACIGOS
111200         PERFORM 266V-INSERTA-TOPK-V THRU 266V-INSERTA-TOPK-V-E
111300     END-IF.
111400 266-ACUMULA-TOPK-E. EXIT.
111500
111600 266G-INSERTA-TOPK-G SECTION.
111700     MOVE 0 TO WKS-ENCONTRADO.
111800     IF WKS-TOT-TOPK-G < WKS-QK
111900         ADD 1 TO WKS-TOT-TOPK-G
112000         MOVE WKS-TOT-TOPK-G TO WKS-PUESTO
112100         MOVE 1 TO WKS-ENCONTRADO
112200     ELSE
112300         IF WKS-SIM-CASO-ACTUAL > TKG-SIM (WKS-QK) OR
112400           (WKS-SIM-CASO-ACTUAL = TKG-SIM (WKS-QK) AND
112500            WKS-ID-CASO-ACTUAL < TKG-ID (WKS-QK))
112600             MOVE WKS-QK TO WKS-PUESTO
112700             MOVE 1 TO WKS-ENCONTRADO
112800         END-IF
112900     END-IF.
113000     IF YA-ENCONTRADO
113100         MOVE WKS-PUESTO TO WKS-J
113200         SET SIGUE-DESPLAZANDO TO TRUE
113300         PERFORM 266GA-DESPLAZA-G THRU 266GA-DESPLAZA-G-E
113400                 UNTIL WKS-J NOT > 1 OR NOT SIGUE-DESPLAZANDO
113500         SET IX-TOPK-G TO WKS-J
113600         MOVE WKS-ID-CASO-ACTUAL           TO TKG-ID (IX-TOPK-G)
113700         MOVE CI-FASE (WKS-IDX-CASO)       TO TKG-FASE (IX-TOPK-G)
113800         MOVE WKS-SIM-CASO-ACTUAL          TO TKG-SIM (IX-TOPK-G)
113900     END-IF.
114000 266G-INSERTA-TOPK-G-E. EXIT.
114100
114200*    DESPLAZA HACIA ABAJO MIENTRAS EL CANDIDATO SIGA GANANDO
114300*    AL VECINO DE ARRIBA; WKS-J QUEDA EN EL PUESTO FINAL.
114400 266GA-DESPLAZA-G SECTION.
114500     IF WKS-SIM-CASO-ACTUAL > TKG-SIM (WKS-J - 1) OR
114600       (WKS-SIM-CASO-ACTUAL = TKG-SIM (WKS-J - 1) AND
114700        WKS-ID-CASO-ACTUAL < TKG-ID (WKS-J - 1))
114800         SET IX-TOPK-G TO WKS-J
114900         MOVE TKG-ID (WKS-J - 1)   TO TKG-ID (IX-TOPK-G)
115000         MOVE TKG-FASE (WKS-J - 1) TO TKG-FASE (IX-TOPK-G)
115100         MOVE TKG-SIM (WKS-J - 1)  TO TKG-SIM (IX-TOPK-G)
115200         SUBTRACT 1 FROM WKS-J
115300     ELSE
115400         SET SIGUE-DESPLAZANDO TO FALSE
115500     END-IF.
115600 266GA-DESPLAZA-G-E. EXIT.
115700
115800 266F-INSERTA-TOPK-F SECTION.
115900     MOVE 0 TO WKS-ENCONTRADO.
116000     IF WKS-TOT-TOPK-F < WKS-QK
116100         ADD 1 TO WKS-TOT-TOPK-F
116200         MOVE WKS-TOT-TOPK-F TO WKS-PUESTO
116300         MOVE 1 TO WKS-ENCONTRADO
116400     ELSE
116500         IF WKS-SIM-CASO-ACTUAL > TKF-SIM (WKS-QK) OR
116600           (WKS-SIM-CASO-ACTUAL = TKF-SIM (WKS-QK) AND
116700            WKS-ID-CASO-ACTUAL < TKF-ID (WKS-QK))
116800             MOVE WKS-QK TO WKS-PUESTO
116900             MOVE 1 TO WKS-ENCONTRADO
117000         END-IF
117100     END-IF.
117200     IF YA-ENCONTRADO
117300         MOVE WKS-PUESTO TO WKS-J
117400         SET SIGUE-DESPLAZANDO TO TRUE
117500         PERFORM 266FA-DESPLAZA-F THRU 266FA-DESPLAZA-F-E
117600                 UNTIL WKS-J NOT > 1 OR NOT SIGUE-DESPLAZANDO
117700         SET IX-TOPK-F TO WKS-J
117800         MOVE WKS-ID-CASO-ACTUAL           TO TKF-ID (IX-TOPK-F)
117900         MOVE WKS-SIM-CASO-ACTUAL          TO TKF-SIM (IX-TOPK-F)
118000     END-IF.
118100 266F-INSERTA-TOPK-F-E. EXIT.
118200
118300 266FA-DESPLAZA-F SECTION.
118400     IF WKS-SIM-CASO-ACTUAL > TKF-SIM (WKS-J - 1) OR
118500       (WKS-SIM-CASO-ACTUAL = TKF-SIM (WKS-J - 1) AND
118600        WKS-ID-CASO-ACTUAL < TKF-ID (WKS-J - 1))
118700         SET IX-TOPK-F TO WKS-J
118800         MOVE TKF-ID (WKS-J - 1)   TO TKF-ID (IX-TOPK-F)
118900         MOVE TKF-SIM (WKS-J - 1)  TO TKF-SIM (IX-TOPK-F)
119000         SUBTRACT 1 FROM WKS-J
119100     ELSE
119200         SET SIGUE-DESPLAZANDO TO FALSE
119300     END-IF.
119400 266FA-DESPLAZA-F-E. EXIT.
119500
119600 266V-INSERTA-TOPK-V SECTION.
119700     MOVE 0 TO WKS-ENCONTRADO.
119800     IF WKS-TOT-TOPK-V < WKS-QK
119900         ADD 1 TO WKS-TOT-TOPK-V
120000         MOVE WKS-TOT-TOPK-V TO WKS-PUESTO
120100         MOVE 1 TO WKS-ENCONTRADO
120200     ELSE
120300         IF WKS-SIM-CASO-ACTUAL > TKV-SIM (WKS-QK) OR
120400           (WKS-SIM-CASO-ACTUAL = TKV-SIM (WKS-QK) AND
120500            WKS-ID-CASO-ACTUAL < TKV-ID (WKS-QK))
120600             MOVE WKS-QK TO WKS-PUESTO
120700             MOVE 1 TO WKS-ENCONTRADO
120800         END-IF
120900     END-IF.
121000     IF YA-ENCONTRADO
121100         MOVE WKS-PUESTO TO WKS-J
121200         SET SIGUE-DESPLAZANDO TO TRUE
121300         PERFORM 266VA-DESPLAZA-V THRU 266VA-DESPLAZA-V-E
121400                 UNTIL WKS-J NOT > 1 OR NOT SIGUE-DESPLAZANDO
121500         SET IX-TOPK-V TO WKS-J
121600         MOVE WKS-ID-CASO-ACTUAL           TO TKV-ID (IX-TOPK-V)
121700         MOVE WKS-SIM-CASO-ACTUAL          TO TKV-SIM (IX-TOPK-V)
121800     END-IF.
121900 266V-INSERTA-TOPK-V-E. EXIT.
122000
122100 266VA-DESPLAZA-V SECTION.
122200     IF WKS-SIM-CASO-ACTUAL > TKV-SIM (WKS-J - 1) OR
122300       (WKS-SIM-CASO-ACTUAL = TKV-SIM (WKS-J - 1) AND
122400        WKS-ID-CASO-ACTUAL < TKV-ID (WKS-J - 1))
122500         SET IX-TOPK-V TO WKS-J
122600         MOVE TKV-ID (WKS-J - 1)   TO TKV-ID (IX-TOPK-V)
122700         MOVE TKV-SIM (WKS-J - 1)  TO TKV-SIM (IX-TOPK-V)
122800         SUBTRACT 1 FROM WKS-J
122900     ELSE
123000         SET SIGUE-DESPLAZANDO TO FALSE
123100     END-IF.
123200 266VA-DESPLAZA-V-E. EXIT.
123300
123400******************************************************************
123500*    270-FUSIONA-RECOMENDACIONES
123600*    UNA FUSION POR DOMINIO APLICABLE, TOMANDO EL TOP-K DEL
123700*    PASE QUE CORRESPONDA (F PARA FERTILIZA, V PARA ALMACIGOS,
123800*    G PARA LOS DEMAS).  RECOMENDACIONES IDENTICAS SE FUNDEN
123900*    SUMANDO SIMILITUD; TOPE 3 POR DOMINIO (REQ-4633).
124000******************************************************************
124100 270-FUSIONA-RECOMENDACIONES SECTION.
124200     PERFORM 271-FUSIONA-UN-DOMINIO THRU 271-FUSIONA-UN-DOMINIO-E
124300             VARYING WKS-DOM-IDX FROM 1 BY 1 UNTIL WKS-DOM-IDX >
124400                 5.
124500 270-FUSIONA-RECOMENDACIONES-E. EXIT.
124600
124700******************************************************************
124800*    271-FUSIONA-UN-DOMINIO
124900*    SI EL DOMINIO NO APLICA A LA CONSULTA (230-EVALUA-DOMINIOS)
125000*    SE DEJA EN CERO Y SE SALTA.  SI APLICA, SE TRAE AL SCRATCH
125100*    EL TOP-K DEL PASE QUE LE CORRESPONDE (272), SE ACUMULA CADA
125200*    CASO DEL TOP-K CONTRA LAS RECOMENDACIONES DE DATASET A QUE
125300*    CAYERON EN ESTE DOMINIO (273) Y SE CORTA A LOS 3 MEJORES
125400*    (276).
125500******************************************************************
125600 271-FUSIONA-UN-DOMINIO SECTION.
125700     MOVE 0 TO WKS-FUS-TOTAL (WKS-DOM-IDX).
125800     IF DOMINIO-APLICA (WKS-DOM-IDX)
125900         MOVE WKS-DOMINIO-COD (WKS-DOM-IDX) TO WKS-DOMINIO-BUSCADO
126000         PERFORM 272-COPIA-TOPK-COMUN THRU 272-COPIA-TOPK-COMUN-E
126100         MOVE 0 TO WKS-TOT-SCRATCH
126200         PERFORM 273-ACUM-UN-CASO-TOPK
126300                 THRU 273-ACUM-UN-CASO-TOPK-E
126400                 VARYING WKS-K FROM 1 BY 1
126500                 UNTIL WKS-K > WKS-TOT-TOPK-COMUN
126600         PERFORM 276-ORDENA-Y-CORTA-SCRATCH
126700                 THRU 276-ORDENA-Y-CORTA-SCRATCH-E
126800     END-IF.
126900 271-FUSIONA-UN-DOMINIO-E. EXIT.
127000
127100******************************************************************
127200*    272-COPIA-TOPK-COMUN
127300*    LOS DOMINIOS 1 (FERTILIZANTE) Y 4 (SUSTRATO/ALMACIGO) TIENEN
127400*    SU PROPIO TOP-K PORQUE SE ARMARON EN PASES SEPARADOS (F Y
127500*    V); LOS OTROS TRES DOMINIOS COMPARTEN EL TOP-K GENERAL (G).
127600*    ESTE PARRAFO SOLO ESCOGE LA TABLA CORRECTA Y LA COPIA A LA
127700*    TABLA COMUN WKS-TAB-TOPK-COMUN PARA QUE 273 NO TENGA QUE
127800*    SABER DE QUE PASE VINO.
127900******************************************************************
128000 272-COPIA-TOPK-COMUN SECTION.
128100     IF WKS-DOM-IDX = 1
128200         MOVE WKS-TOT-TOPK-F TO WKS-TOT-TOPK-COMUN
128300         PERFORM 272F-COPIA-UNO THRU 272F-COPIA-UNO-E
128400                 VARYING WKS-K FROM 1 BY 1
128500                 UNTIL WKS-K > WKS-TOT-TOPK-COMUN
128600     ELSE
128700         IF WKS-DOM-IDX = 4
128800             MOVE WKS-TOT-TOPK-V TO WKS-TOT-TOPK-COMUN
128900             PERFORM 272V-COPIA-UNO THRU 272V-COPIA-UNO-E
129000                     VARYING WKS-K FROM 1 BY 1
129100                     UNTIL WKS-K > WKS-TOT-TOPK-COMUN
129200         ELSE
129300             MOVE WKS-TOT-TOPK-G TO WKS-TOT-TOPK-COMUN
129400             PERFORM 272G-COPIA-UNO THRU 272G-COPIA-UNO-E
129500                     VARYING WKS-K FROM 1 BY 1
129600                     UNTIL WKS-K > WKS-TOT-TOPK-COMUN
129700         END-IF
129800     END-IF.
129900 272-COPIA-TOPK-COMUN-E. EXIT.
130000
130100*    272F-COPIA-UNO: RENGLON WKS-K DEL TOP-K DEL PASE FERTILIZA.
130200 272F-COPIA-UNO SECTION.
130300     SET IX-TOPKC TO WKS-K.
130400     SET IX-TOPK-F TO WKS-K.
130500     MOVE TKF-ID (IX-TOPK-F)  TO TKC-ID (IX-TOPKC).
130600     MOVE TKF-SIM (IX-TOPK-F) TO TKC-SIM (IX-TOPKC).
130700 272F-COPIA-UNO-E. EXIT.
130800
130900*    272V-COPIA-UNO: RENGLON WKS-K DEL TOP-K DEL PASE ALMACIGOS.
131000 272V-COPIA-UNO SECTION.
131100     SET IX-TOPKC TO WKS-K.
131200     SET IX-TOPK-V TO WKS-K.
131300     MOVE TKV-ID (IX-TOPK-V)  TO TKC-ID (IX-TOPKC).
131400     MOVE TKV-SIM (IX-TOPK-V) TO TKC-SIM (IX-TOPKC).
131500 272V-COPIA-UNO-E. EXIT.
131600
131700*    272G-COPIA-UNO: RENGLON WKS-K DEL TOP-K DEL PASE GENERAL.
131800 272G-COPIA-UNO SECTION.
131900     SET IX-TOPKC TO WKS-K.
132000     SET IX-TOPK-G TO WKS-K.
132100     MOVE TKG-ID (IX-TOPK-G)  TO TKC-ID (IX-TOPKC).
132200     MOVE TKG-SIM (IX-TOPK-G) TO TKC-SIM (IX-TOPKC).
132300 272G-COPIA-UNO-E. EXIT.
132400
132500******************************************************************
132600*    273-ACUM-UN-CASO-TOPK
132700*    POR CADA CASO DEL TOP-K COMUN (WKS-K) SE RECORRE TODO EL
132800*    DETALLE DE DATASET A (274) BUSCANDO SU RECOMENDACION PARA
132900*    ESTE DOMINIO; UN MISMO CASO PUDO HABER SIDO REGISTRADO CON
133000*    MAS DE UNA RECOMENDACION EN EL MISMO DOMINIO, POR ESO SE
133100*    BARRE TODO EL DETALLE Y NO SE PARA EN EL PRIMER CALCE.
133200******************************************************************
133300 273-ACUM-UN-CASO-TOPK SECTION.
133400     SET IX-TOPKC TO WKS-K.
133500     MOVE TKC-ID (IX-TOPKC)  TO WKS-ID-CASO-ACTUAL.
133600     MOVE TKC-SIM (IX-TOPKC) TO WKS-SIM-CASO-ACTUAL.
133700     PERFORM 274-BUSCA-RECOMENDACION
133800             THRU 274-BUSCA-RECOMENDACION-E
133900             VARYING WKS-J FROM 1 BY 1
134000             UNTIL WKS-J > WKS-TOT-DETALLE-A.
134100 273-ACUM-UN-CASO-TOPK-E. EXIT.
134200
134300******************************************************************
134400*    274-BUSCA-RECOMENDACION
134500*    CALCE POR CA-ID + DOMINIO CONTRA UN RENGLON DEL DETALLE DE
134600*    DATASET A (WKS-TAB-DETALLE-A).  SI CALZA, EL TEXTO DE LA
134700*    RECOMENDACION SE MANDA A FUNDIR (275) CON LO QUE YA LLEVA
134800*    EL SCRATCH DE ESTE DOMINIO.
134900******************************************************************
135000 274-BUSCA-RECOMENDACION SECTION.
135100     SET IX-DET-A TO WKS-J.
135200     IF DA-ID (IX-DET-A) = WKS-ID-CASO-ACTUAL AND
135300        DA-DOMINIO (IX-DET-A) = WKS-DOMINIO-BUSCADO
135400         MOVE DA-RECOMENDACION (IX-DET-A) TO WKS-CAND-TEXTO
135500         PERFORM 275-MERGE-SCRATCH THRU 275-MERGE-SCRATCH-E
135600     END-IF.
135700 274-BUSCA-RECOMENDACION-E. EXIT.
135800
135900******************************************************************
136000*    275-MERGE-SCRATCH
136100*    FUSION POR TEXTO IDENTICO: SI LA RECOMENDACION YA ESTA EN
136200*    EL SCRATCH (275A) SE LE SUMA LA SIMILITUD DE ESTE CASO A SU
136300*    PUNTAJE (SCR-SCORE) EN VEZ DE ABRIR RENGLON NUEVO; ASI UNA
136400*    RECOMENDACION QUE VARIOS CASOS VECINOS COMPARTEN SUBE DE
136500*    RANKING SOBRE UNA QUE SOLO APARECIO UNA VEZ.  SI ES TEXTO
136600*    NUEVO SE ABRE RENGLON, TOPADO A 10 POR DOMINIO.
136700******************************************************************
136800 275-MERGE-SCRATCH SECTION.
136900     MOVE 0 TO WKS-ENCONTRADO.
137000     PERFORM 275A-BUSCA-EN-SCRATCH
137100             THRU 275A-BUSCA-EN-SCRATCH-E
137200             VARYING WKS-M FROM 1 BY 1
137300             UNTIL WKS-M > WKS-TOT-SCRATCH.
137400     IF YA-ENCONTRADO
137500         SET IX-SCR TO WKS-MEJOR
137600         ADD WKS-SIM-CASO-ACTUAL TO SCR-SCORE (IX-SCR)
137700     ELSE
137800         IF WKS-TOT-SCRATCH < 10
137900             ADD 1 TO WKS-TOT-SCRATCH
138000             SET IX-SCR TO WKS-TOT-SCRATCH
138100             MOVE WKS-CAND-TEXTO      TO SCR-TEXTO (IX-SCR)
138200             MOVE WKS-SIM-CASO-ACTUAL TO SCR-SCORE (IX-SCR)
138300             MOVE WKS-ID-CASO-ACTUAL  TO SCR-PRIMER-ID (IX-SCR)
138400             MOVE 0                   TO SCR-USADO (IX-SCR)
138500         END-IF
138600     END-IF.
138700 275-MERGE-SCRATCH-E. EXIT.
138800
138900*    275A-BUSCA-EN-SCRATCH: RECORRE EL SCRATCH ACTUAL BUSCANDO
139000*    UN SCR-TEXTO IGUAL AL DE LA RECOMENDACION ENTRANTE.
139100 275A-BUSCA-EN-SCRATCH SECTION.
139200     IF NOT YA-ENCONTRADO
139300         SET IX-SCR TO WKS-M
139400         IF SCR-TEXTO (IX-SCR) = WKS-CAND-TEXTO
139500             MOVE 1    TO WKS-ENCONTRADO
139600             MOVE WKS-M TO WKS-MEJOR
139700         END-IF
139800     END-IF.
139900 275A-BUSCA-EN-SCRATCH-E. EXIT.
140000
140100******************************************************************
140200*    276-ORDENA-Y-CORTA-SCRATCH
140300*    SELECCION DE LOS 3 MEJORES RENGLONES DEL SCRATCH POR
140400*    PUNTAJE DESCENDENTE (EMPATE = MENOR CA-ID QUE LO PROPUSO
140500*    PRIMERO) HACIA LA TABLA DE FUSION DEL DOMINIO ACTUAL.
140600******************************************************************
140700 276-ORDENA-Y-CORTA-SCRATCH SECTION.
140800     PERFORM 279-LIMPIA-USADO THRU 279-LIMPIA-USADO-E
140900             VARYING WKS-M FROM 1 BY 1 UNTIL WKS-M > 10.
141000     PERFORM 276A-SELECCIONA-RANK THRU 276A-SELECCIONA-RANK-E
141100             VARYING WKS-PUESTO FROM 1 BY 1 UNTIL WKS-PUESTO > 3.
141200 276-ORDENA-Y-CORTA-SCRATCH-E. EXIT.
141300
141400 279-LIMPIA-USADO SECTION.
141500     SET IX-SCR TO WKS-M.
141600     MOVE 0 TO SCR-USADO (IX-SCR).
141700 279-LIMPIA-USADO-E. EXIT.
141800
141900******************************************************************
142000*    276A-SELECCIONA-RANK
142100*    PARA CADA PUESTO 1-3 BUSCA EN EL SCRATCH EL RENGLON NO
142200*    USADO DE MAYOR SCR-SCORE (277), EMPATE GANA EL CA-ID QUE
142300*    LO PROPUSO PRIMERO (SCR-PRIMER-ID MENOR), LO MARCA USADO
142400*    PARA QUE NO SALGA DOS VECES Y LO COPIA A LA TABLA DE FUSION
142500*    WKS-FUS-TEXTO/WKS-FUS-SCORE DEL DOMINIO ACTUAL.
142600******************************************************************
142700 276A-SELECCIONA-RANK SECTION.
142800     IF WKS-PUESTO NOT > WKS-TOT-SCRATCH
142900         MOVE 0 TO WKS-MEJOR
143000         PERFORM 277-BUSCA-MEJOR-SCRATCH
143100                 THRU 277-BUSCA-MEJOR-SCRATCH-E
143200                 VARYING WKS-M FROM 1 BY 1
143300                 UNTIL WKS-M > WKS-TOT-SCRATCH
143400         IF WKS-MEJOR > 0
143500             SET IX-SCR TO WKS-MEJOR
143600             MOVE 1 TO SCR-USADO (IX-SCR)
143700             SET IX-FUS-DOM TO WKS-DOM-IDX
143800             SET IX-FUS-REC TO WKS-PUESTO
143900             MOVE SCR-TEXTO (IX-SCR)
144000                           TO WKS-FUS-TEXTO (IX-FUS-DOM
144100                               IX-FUS-REC)
144200             MOVE SCR-SCORE (IX-SCR)
144300                           TO WKS-FUS-SCORE (IX-FUS-DOM
144400                               IX-FUS-REC)
144500             MOVE SCR-PRIMER-ID (IX-SCR)
144600                       TO WKS-FUS-PRIMER-ID (IX-FUS-DOM
144700                           IX-FUS-REC)
144800             ADD 1 TO WKS-FUS-TOTAL (WKS-DOM-IDX)
144900         END-IF
145000     END-IF.
145100 276A-SELECCIONA-RANK-E. EXIT.
145200
145300******************************************************************
145400*    277-BUSCA-MEJOR-SCRATCH
145500*    COMPARA EL RENGLON WKS-M DEL SCRATCH CONTRA EL MEJOR VISTO
145600*    HASTA AHORA (WKS-MEJOR); GANA MAYOR SCR-SCORE, Y EN EMPATE
145700*    EL MENOR SCR-PRIMER-ID (EL CASO VECINO MAS CERCANO QUE LA
145800*    PROPUSO).  LOS RENGLONES YA MARCADOS SCR-USADO SE IGNORAN.
145900******************************************************************
146000 277-BUSCA-MEJOR-SCRATCH SECTION.
146100     SET IX-SCR TO WKS-M.
146200     IF SCR-USADO (IX-SCR) = 0
146300         IF WKS-MEJOR = 0
146400             MOVE WKS-M TO WKS-MEJOR
146500         ELSE
146600             IF SCR-SCORE (IX-SCR) > SCR-SCORE (WKS-MEJOR) OR
146700               (SCR-SCORE (IX-SCR) = SCR-SCORE (WKS-MEJOR) AND
146800                SCR-PRIMER-ID (IX-SCR) < SCR-PRIMER-ID
146900                    (WKS-MEJOR))
147000                 MOVE WKS-M TO WKS-MEJOR
147100             END-IF
147200         END-IF
147300     END-IF.
147400 277-BUSCA-MEJOR-SCRATCH-E. EXIT.
147500
147600******************************************************************
147700*    280-RECUPERA-EXTRAS-B  (REQ-4508)
147800*    SI LA CONSULTA PIDIO EXTRAS DEL DATASET B, SE EVALUA CADA
147900*    ESTACION CONTRA LA CONSULTA Y SE CONSERVAN LAS WKS-QKB
148000*    DE MAYOR SIMILITUD (SIMB).  MISMA IDEA DE INSERCION
148100*    ORDENADA QUE 266-ACUMULA-TOPK, TABLA PROPIA WKS-TAB-TOPB.
148200******************************************************************
148300 280-RECUPERA-EXTRAS-B SECTION.                                   REQ-4508
148400     MOVE 0 TO WKS-TOT-TOPB.
148500     IF Q-CON-EXTRAS-B AND WKS-TOT-CASO-B > 0
148600         PERFORM 281-EVALUA-UN-CASO-B THRU 281-EVALUA-UN-CASO-B-E
148700                 VARYING IX-CASO-B FROM 1 BY 1
148800                 UNTIL IX-CASO-B > WKS-TOT-CASO-B
148900     END-IF.
149000 280-RECUPERA-EXTRAS-B-E. EXIT.
149100
149200*    SIMB = 1 - (.40 DALTITUD + .30 DMES + .15 DTEMP + .15 DHUM)
149300*    MAS BONO DE CERCANIA DE ALTITUD (REQ-4508):  <=100 M SUMA
149400*    0.1000, <=250 M SUMA 0.0500; SIMB TOPADO EN 1.0000.
149500 281-EVALUA-UN-CASO-B SECTION.                                    REQ-4508
149600     COMPUTE WKS-DIF-ALTITUD-B = Q-ALTITUD - CBT-ALTITUD
149700         (IX-CASO-B).
149800     IF WKS-DIF-ALTITUD-B < 0
149900         MULTIPLY WKS-DIF-ALTITUD-B BY -1
150000     END-IF.
150100     COMPUTE WKS-D-ALT ROUNDED = WKS-DIF-ALTITUD-B / 2000.
150200     IF WKS-D-ALT > 1
150300         MOVE 1 TO WKS-D-ALT
150400     END-IF.
150500     COMPUTE WKS-DIF-MES-S = Q-MES - CBT-MES (IX-CASO-B).
150600     IF WKS-DIF-MES-S < 0
150700         MULTIPLY WKS-DIF-MES-S BY -1
150800     END-IF.
150900     MOVE WKS-DIF-MES-S TO WKS-DIF-MES.
151000     IF WKS-DIF-MES > 6
151100         SUBTRACT WKS-DIF-MES FROM 12 GIVING WKS-DIF-MES
151200     END-IF.
151300     MOVE WKS-DMES-VALOR (WKS-DIF-MES + 1) TO WKS-D-MES2.
151400     COMPUTE WKS-DIF-ABS = Q-TEMP-MEDIA - CBT-TEMP-MEDIA
151500         (IX-CASO-B).
151600     IF WKS-DIF-ABS < 0
151700         MULTIPLY WKS-DIF-ABS BY -1
151800     END-IF.
151900     COMPUTE WKS-D-TEMP ROUNDED = WKS-DIF-ABS / 15.
152000     IF WKS-D-TEMP > 1
152100         MOVE 1 TO WKS-D-TEMP
152200     END-IF.
152300     COMPUTE WKS-DIF-ABS = Q-HUMEDAD - CBT-HUMEDAD (IX-CASO-B).
152400     IF WKS-DIF-ABS < 0
152500         MULTIPLY WKS-DIF-ABS BY -1
152600     END-IF.
152700     COMPUTE WKS-D-HUM ROUNDED = WKS-DIF-ABS / 100.
152800     IF WKS-D-HUM > 1
152900         MOVE 1 TO WKS-D-HUM
153000     END-IF.
153100     COMPUTE WKS-SIMB ROUNDED =
153200         1 - (0.40 * WKS-D-ALT + 0.30 * WKS-D-MES2 +
153300              0.15 * WKS-D-TEMP + 0.15 * WKS-D-HUM).
153400     IF WKS-DIF-ALTITUD-B NOT > 100
153500         ADD 0.1000 TO WKS-SIMB
153600     ELSE
153700         IF WKS-DIF-ALTITUD-B NOT > 250
153800             ADD 0.0500 TO WKS-SIMB
153900         END-IF
154000     END-IF.
154100     IF WKS-SIMB > 1
154200         MOVE 1 TO WKS-SIMB
154300     END-IF.
154400     PERFORM 282-INSERTA-TOPB THRU 282-INSERTA-TOPB-E.
154500 281-EVALUA-UN-CASO-B-E. EXIT.
154600
154700 282-INSERTA-TOPB SECTION.
154800     MOVE 0 TO WKS-ENCONTRADO.
154900     IF WKS-TOT-TOPB < WKS-QKB
155000         ADD 1 TO WKS-TOT-TOPB
155100         MOVE WKS-TOT-TOPB TO WKS-PUESTO
155200         MOVE 1 TO WKS-ENCONTRADO
155300     ELSE
155400         IF WKS-SIMB > TPB-SIM (WKS-QKB) OR
155500           (WKS-SIMB = TPB-SIM (WKS-QKB) AND
155600            CBT-ID (IX-CASO-B) < TPB-ID (WKS-QKB))
155700             MOVE WKS-QKB TO WKS-PUESTO
155800             MOVE 1 TO WKS-ENCONTRADO
155900         END-IF
156000     END-IF.
156100     IF YA-ENCONTRADO
156200         MOVE WKS-PUESTO TO WKS-J
156300         SET SIGUE-DESPLAZANDO TO TRUE
156400         PERFORM 282A-DESPLAZA-TOPB THRU 282A-DESPLAZA-TOPB-E
156500                 UNTIL WKS-J NOT > 1 OR NOT SIGUE-DESPLAZANDO
156600         SET IX-TOPB TO WKS-J
156700         MOVE CBT-ID (IX-CASO-B)        TO TPB-ID (IX-TOPB)
156800         MOVE CBT-ESTACION (IX-CASO-B)  TO TPB-ESTACION (IX-TOPB)
156900         MOVE CBT-MES (IX-CASO-B)       TO TPB-MES (IX-TOPB)
157000         MOVE WKS-SIMB                  TO TPB-SIM (IX-TOPB)
157100         MOVE CBT-CATEGORIA (IX-CASO-B) TO TPB-CATEGORIA (IX-TOPB)
157200         MOVE CBT-TEXTO (IX-CASO-B)     TO TPB-TEXTO (IX-TOPB)
157300     END-IF.
157400 282-INSERTA-TOPB-E. EXIT.
157500
157600 282A-DESPLAZA-TOPB SECTION.
157700     IF WKS-SIMB > TPB-SIM (WKS-J - 1) OR
157800       (WKS-SIMB = TPB-SIM (WKS-J - 1) AND
157900        CBT-ID (IX-CASO-B) < TPB-ID (WKS-J - 1))
158000         SET IX-TOPB TO WKS-J
158100         MOVE TPB-ID (WKS-J - 1)        TO TPB-ID (IX-TOPB)
158200         MOVE TPB-ESTACION (WKS-J - 1)  TO TPB-ESTACION (IX-TOPB)
158300         MOVE TPB-MES (WKS-J - 1)       TO TPB-MES (IX-TOPB)
158400         MOVE TPB-SIM (WKS-J - 1)       TO TPB-SIM (IX-TOPB)
158500         MOVE TPB-CATEGORIA (WKS-J - 1) TO TPB-CATEGORIA (IX-TOPB)
158600         MOVE TPB-TEXTO (WKS-J - 1)     TO TPB-TEXTO (IX-TOPB)
158700         SUBTRACT 1 FROM WKS-J
158800     ELSE
158900         SET SIGUE-DESPLAZANDO TO FALSE
159000     END-IF.
159100 282A-DESPLAZA-TOPB-E. EXIT.
159200
159300******************************************************************
159400*    285-AGRUPA-EXTRAS-B  (REQ-4508)
159500*    LOS EXTRAS SOBREVIVIENTES SE AGRUPAN POR CB-CATEGORIA EN EL
159600*    REPORTE, EN EL ORDEN EN QUE APARECE CADA CATEGORIA POR
159700*    PRIMERA VEZ DENTRO DE WKS-TAB-TOPB (NO ORDEN ALFABETICO).
159800******************************************************************
159900 285-AGRUPA-EXTRAS-B SECTION.
160000     MOVE 0 TO WKS-TOT-CATEGORIAS.
160100     IF WKS-TOT-TOPB > 0
160200         PERFORM 286-AGRUPA-UNA-CATEG THRU 286-AGRUPA-UNA-CATEG-E
160300                 VARYING IX-TOPB FROM 1 BY 1
160400                 UNTIL IX-TOPB > WKS-TOT-TOPB
160500     END-IF.
160600 285-AGRUPA-EXTRAS-B-E. EXIT.
160700
160800 286-AGRUPA-UNA-CATEG SECTION.
160900     MOVE 0 TO WKS-ENCONTRADO.
161000     PERFORM 286A-BUSCA-CATEG THRU 286A-BUSCA-CATEG-E
161100             VARYING IX-CAT FROM 1 BY 1
161200             UNTIL IX-CAT > WKS-TOT-CATEGORIAS.
161300     IF NOT YA-ENCONTRADO
161400         ADD 1 TO WKS-TOT-CATEGORIAS
161500         SET IX-CAT TO WKS-TOT-CATEGORIAS
161600         MOVE TPB-CATEGORIA (IX-TOPB) TO WKS-CAT-ORDEN (IX-CAT)
161700     END-IF.
161800 286-AGRUPA-UNA-CATEG-E. EXIT.
161900
162000 286A-BUSCA-CATEG SECTION.
162100     IF WKS-CAT-ORDEN (IX-CAT) = TPB-CATEGORIA (IX-TOPB)
162200         MOVE 1 TO WKS-ENCONTRADO
162300     END-IF.
162400 286A-BUSCA-CATEG-E. EXIT.
162500
162600******************************************************************
162700*    290-ESCRIBE-BLOQUE-REPORTE  (REQ-4471/REQ-4508/REQ-4633)
162800*    ARMA EL BLOQUE COMPLETO DE UNA CONSULTA VALIDA: SEPARADOR,
162900*    ENCABEZADO AGROCLIMATICO, DOMINIOS EXCLUIDOS, CASOS DEL
163000*    PASE GENERAL, RECOMENDACIONES POR DOMINIO Y EXTRAS DEL
163100*    DATASET B SI FUERON SOLICITADOS.
163200******************************************************************
163300 290-ESCRIBE-BLOQUE-REPORTE SECTION.
163400     MOVE WKS-SEPARADOR TO REG-REPORTE.
163500     WRITE REG-REPORTE.
163600     IF Q-TIPO-AUTOMATICO
163700         MOVE '(INFERIDA)' TO WKS-ED-FASE-ORIGEN
163800     ELSE
163900         MOVE '(EXPLICITA)' TO WKS-ED-FASE-ORIGEN
164000     END-IF.
164100     MOVE SPACES TO WKS-LINEA-REPORTE.
164200     STRING 'CONSULTA ' Q-ID '   MES ' Q-MES
164300            '   ALTITUD ' Q-ALTITUD ' M   FASE: '
164400                WKS-FASE-CONSULTA
164500            ' ' WKS-ED-FASE-ORIGEN
164600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
164700     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
164800     WRITE REG-REPORTE.
164900     MOVE Q-TEMP-MEDIA TO WKS-ED-TEMP.
165000     MOVE SPACES TO WKS-LINEA-REPORTE.
165100     STRING 'TEMP ' WKS-ED-TEMP '  HUM ' Q-HUMEDAD
165200            '  PREC ' Q-PREC-TOTAL '  LLUVIA ' Q-DIAS-LLUVIA
165300            '  BRILLO ' Q-BRILLO-SOLAR '  SOMBRA ' Q-SOMBRA
165400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
165500     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
165600     WRITE REG-REPORTE.
165700     IF Q-VIVERO-NO-INDICADO
165800         MOVE '--' TO WKS-ED-VIVERO
165900     ELSE
166000         MOVE Q-EDAD-VIVERO TO WKS-ED-VIVERO
166100     END-IF.
166200     IF Q-MDS-NO-INDICADO
166300         MOVE '---' TO WKS-ED-MDS
166400     ELSE
166500         MOVE Q-MDS TO WKS-ED-MDS
166600     END-IF.
166700     MOVE Q-K  TO WKS-ED-K.
166800     MOVE Q-KB TO WKS-ED-KB.
166900     MOVE SPACES TO WKS-LINEA-REPORTE.
167000     STRING 'MDS ' WKS-ED-MDS '  VIVERO ' WKS-ED-VIVERO
167100            '  LUNA ' Q-LUNA '  K ' WKS-ED-K '  KB ' WKS-ED-KB
167200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
167300     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
167400     WRITE REG-REPORTE.
167500     MOVE SPACES TO WKS-LINEA-REPORTE.
167600     STRING 'DOMINIOS EXCLUIDOS:' DELIMITED BY SIZE
167700            INTO WKS-LINEA-REPORTE.
167800     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
167900     WRITE REG-REPORTE.
168000     PERFORM 291-ESCRIBE-UN-DOM-EXCL THRU
168100         291-ESCRIBE-UN-DOM-EXCL-E
168200             VARYING WKS-DOM-IDX FROM 1 BY 1 UNTIL WKS-DOM-IDX >
168300                 5.
168400     MOVE SPACES TO WKS-LINEA-REPORTE.
168500     STRING 'CASOS RECUPERADOS (PASE GENERAL):' DELIMITED BY SIZE
168600            INTO WKS-LINEA-REPORTE.
168700     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
168800     WRITE REG-REPORTE.
168900     IF WKS-TOT-TOPK-G > 0
169000         PERFORM 292-ESCRIBE-UN-CASO-G THRU
169100             292-ESCRIBE-UN-CASO-G-E
169200                 VARYING IX-TOPK-G FROM 1 BY 1
169300                 UNTIL IX-TOPK-G > WKS-TOT-TOPK-G
169400     END-IF.
169500     MOVE SPACES TO WKS-LINEA-REPORTE.
169600     STRING 'RECOMENDACIONES:' DELIMITED BY SIZE
169700            INTO WKS-LINEA-REPORTE.
169800     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
169900     WRITE REG-REPORTE.
170000     PERFORM 293-ESCRIBE-UN-DOM-REC THRU 293-ESCRIBE-UN-DOM-REC-E
170100             VARYING WKS-DOM-IDX FROM 1 BY 1 UNTIL WKS-DOM-IDX >
170200                 5.
170300     IF HAY-EXTRAS-B
170400         MOVE SPACES TO WKS-LINEA-REPORTE
170500         STRING 'EXTRAS HISTORICOS (B):' DELIMITED BY SIZE
170600                INTO WKS-LINEA-REPORTE
170700         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
170800         WRITE REG-REPORTE
170900         IF WKS-TOT-CATEGORIAS > 0
171000             PERFORM 294-ESCRIBE-UNA-CATEG
171100                     THRU 294-ESCRIBE-UNA-CATEG-E
171200                     VARYING IX-CAT FROM 1 BY 1
171300                     UNTIL IX-CAT > WKS-TOT-CATEGORIAS
171400         END-IF
171500     END-IF.
171600 290-ESCRIBE-BLOQUE-REPORTE-E. EXIT.
171700
171800 291-ESCRIBE-UN-DOM-EXCL SECTION.
171900     IF NOT DOMINIO-APLICA (WKS-DOM-IDX)
172000         MOVE SPACES TO WKS-LINEA-REPORTE
172100         STRING '  ' WKS-DOMINIO-COD (WKS-DOM-IDX) '  '
172200                WKS-DOM-MOTIVO (WKS-DOM-IDX)
172300                DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
172400         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
172500         WRITE REG-REPORTE
172600     END-IF.
172700 291-ESCRIBE-UN-DOM-EXCL-E. EXIT.
172800
172900 292-ESCRIBE-UN-CASO-G SECTION.
173000     MOVE TKG-SIM (IX-TOPK-G) TO WKS-ED-SIM.
173100     MOVE SPACES TO WKS-LINEA-REPORTE.
173200     STRING '  ID ' TKG-ID (IX-TOPK-G) '  FASE ' TKG-FASE
173300         (IX-TOPK-G)
173400            '  SIM ' WKS-ED-SIM DELIMITED BY SIZE
173500            INTO WKS-LINEA-REPORTE.
173600     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
173700     WRITE REG-REPORTE.
173800     ADD 1 TO WKS-CASOS-A-RECUPERADOS.
173900 292-ESCRIBE-UN-CASO-G-E. EXIT.
174000
174100*    293-ESCRIBE-UN-DOM-REC -- UN DOMINIO APLICABLE, SUS HASTA 3
174200*    RECOMENDACIONES FUSIONADAS; DOMINIOS SIN NINGUNA FUSION NO
174300*    IMPRIMEN NADA (WKS-FUS-TOTAL = 0).  LA ETIQUETA (PASE X)
174400*    IDENTIFICA DE QUE TOP-K SALIO EL DOMINIO: F=FERTILIZA,
174500*    V=ALMACIGOS, G=LOS DEMAS (VER 272-COPIA-TOPK-COMUN).
174600 293-ESCRIBE-UN-DOM-REC SECTION.                                  REQ-4633
174700     IF DOMINIO-APLICA (WKS-DOM-IDX) AND
174800        WKS-FUS-TOTAL (WKS-DOM-IDX) > 0
174900         IF WKS-DOM-IDX = 1
175000             MOVE 'F' TO WKS-PASE-FUSION
175100         ELSE
175200             IF WKS-DOM-IDX = 4
175300                 MOVE 'V' TO WKS-PASE-FUSION
175400             ELSE
175500                 MOVE 'G' TO WKS-PASE-FUSION
175600             END-IF
175700         END-IF
175800         MOVE SPACES TO WKS-LINEA-REPORTE
175900         STRING '  ' WKS-DOMINIO-COD (WKS-DOM-IDX)
176000                '  (PASE ' WKS-PASE-FUSION ')' DELIMITED BY SIZE
176100                INTO WKS-LINEA-REPORTE
176200         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
176300         WRITE REG-REPORTE
176400         PERFORM 293A-ESCRIBE-UNA-REC THRU 293A-ESCRIBE-UNA-REC-E
176500                 VARYING IX-FUS-REC FROM 1 BY 1
176600                 UNTIL IX-FUS-REC > WKS-FUS-TOTAL (WKS-DOM-IDX)
176700     END-IF.
176800 293-ESCRIBE-UN-DOM-REC-E. EXIT.
176900
177000 293A-ESCRIBE-UNA-REC SECTION.
177100     SET IX-FUS-DOM TO WKS-DOM-IDX.
177200     MOVE WKS-FUS-SCORE (IX-FUS-DOM IX-FUS-REC) TO WKS-ED-SCORE.
177300     MOVE SPACES TO WKS-LINEA-REPORTE.
177400     STRING '    ' WKS-ED-SCORE '  '
177500            WKS-FUS-TEXTO (IX-FUS-DOM IX-FUS-REC)
177600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
177700     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
177800     WRITE REG-REPORTE.
177900     ADD 1 TO WKS-RECOMENDACIONES-EMIT.
178000 293A-ESCRIBE-UNA-REC-E. EXIT.
178100
178200*    294-ESCRIBE-UNA-CATEG -- IMPRIME UNA CATEGORIA DE EXTRAS B Y
178300*    LUEGO TODOS LOS SOBREVIVIENTES DE ESA CATEGORIA EN EL ORDEN
178400*    EN QUE QUEDARON DENTRO DE WKS-TAB-TOPB.
178500 294-ESCRIBE-UNA-CATEG SECTION.
178600     MOVE SPACES TO WKS-LINEA-REPORTE.
178700     STRING '  CATEGORIA ' WKS-CAT-ORDEN (IX-CAT) DELIMITED BY
178800         SIZE
178900            INTO WKS-LINEA-REPORTE.
179000     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
179100     WRITE REG-REPORTE.
179200     PERFORM 294A-ESCRIBE-UN-EXTRA THRU 294A-ESCRIBE-UN-EXTRA-E
179300             VARYING IX-TOPB FROM 1 BY 1 UNTIL IX-TOPB >
179400                 WKS-TOT-TOPB.
179500 294-ESCRIBE-UNA-CATEG-E. EXIT.
179600
179700 294A-ESCRIBE-UN-EXTRA SECTION.
179800     IF TPB-CATEGORIA (IX-TOPB) = WKS-CAT-ORDEN (IX-CAT)
179900         MOVE TPB-SIM (IX-TOPB) TO WKS-ED-SIM
180000         MOVE SPACES TO WKS-LINEA-REPORTE
180100         STRING '    ' WKS-ED-SIM '  ' TPB-ESTACION (IX-TOPB)
180200                '  MES ' TPB-MES (IX-TOPB) '  ' TPB-TEXTO
180300                    (IX-TOPB)
180400                DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
180500         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
180600         WRITE REG-REPORTE
180700         ADD 1 TO WKS-EXTRAS-B-EMITIDOS
180800     END-IF.
180900 294A-ESCRIBE-UN-EXTRA-E. EXIT.
181000
181100******************************************************************
181200*    295-ESCRIBE-RECHAZO
181300*    BLOQUE CORTO PARA UNA CONSULTA QUE NO PASO
181400*        210-VALIDA-CONSULTA
181500*    O 211-VALIDA-FASE-EXPLICITA.  NO SE CALCULA NADA MAS.
181600******************************************************************
181700 295-ESCRIBE-RECHAZO SECTION.
181800     MOVE WKS-SEPARADOR TO REG-REPORTE.
181900     WRITE REG-REPORTE.
182000     MOVE SPACES TO WKS-LINEA-REPORTE.
182100     STRING 'CONSULTA ' Q-ID '   RECHAZADA -- ' WKS-MOTIVO-RECHAZO
182200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
182300     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
182400     WRITE REG-REPORTE.
182500 295-ESCRIBE-RECHAZO-E. EXIT.
182600
182700******************************************************************
182800*    300-RETIENE-CASO-C  (REQ-4488)
182900*    EL NUEVO ID ES EL MAYOR CA-ID CARGADO DEL DATASET A MAS EL
183000*    CONSECUTIVO DE CASOS RETENIDOS EN ESTA CORRIDA.  SOLO SE
183100*    RETIENE EL DOMINIO GANADOR DE CADA DOMINIO APLICABLE CON
183200*    AL MENOS UNA RECOMENDACION FUSIONADA.
183300******************************************************************
183400 300-RETIENE-CASO-C SECTION.
183500     PERFORM 301-RETIENE-UN-DOMINIO THRU 301-RETIENE-UN-DOMINIO-E
183600             VARYING WKS-DOM-IDX FROM 1 BY 1 UNTIL WKS-DOM-IDX >
183700                 5.
183800 300-RETIENE-CASO-C-E. EXIT.
183900
184000 301-RETIENE-UN-DOMINIO SECTION.                                  REQ-4488
184100     IF DOMINIO-APLICA (WKS-DOM-IDX) AND
184200        WKS-FUS-TOTAL (WKS-DOM-IDX) > 0
184300         ADD 1 TO WKS-CASOS-RETENIDOS
184400         SET IX-FUS-DOM TO WKS-DOM-IDX
184500         MOVE 1 TO IX-FUS-REC
184600         MOVE SPACES                     TO REG-DSETC
184700         COMPUTE CC-ID = WKS-MAX-CASO-A-ID + WKS-CASOS-RETENIDOS
184800         MOVE WKS-FASE-CONSULTA          TO CC-FASE
184900         MOVE Q-ALTITUD                  TO CC-ALTITUD
185000         MOVE Q-MES                      TO CC-MES
185100         MOVE Q-SOMBRA                   TO CC-SOMBRA
185200         MOVE Q-TEMP-MEDIA               TO CC-TEMP-MEDIA
185300         MOVE Q-HUMEDAD                  TO CC-HUMEDAD
185400         MOVE Q-PREC-TOTAL               TO CC-PREC-TOTAL
185500         MOVE Q-DIAS-LLUVIA              TO CC-DIAS-LLUVIA
185600         MOVE Q-BRILLO-SOLAR             TO CC-BRILLO-SOLAR
185700         MOVE Q-MDS                      TO CC-MDS
185800         MOVE Q-EDAD-VIVERO              TO CC-EDAD-VIVERO
185900         MOVE WKS-DOMINIO-COD (WKS-DOM-IDX) TO CC-DOMINIO
186000         MOVE WKS-FUS-TEXTO (IX-FUS-DOM 1)  TO CC-RECOMENDACION
186100         WRITE REG-DSETC
186200     END-IF.
186300 301-RETIENE-UN-DOMINIO-E. EXIT.
186400
186500******************************************************************
186600*    900-ESCRIBE-TOTALES
186700*    BLOQUE DE TOTALES DE CIERRE, UNA SOLA VEZ AL FINAL DE LA
186800*    CORRIDA -- NO HAY QUIEBRES INTERMEDIOS, SOLO ESTE RESUMEN.
186900******************************************************************
187000 900-ESCRIBE-TOTALES SECTION.
187100     MOVE WKS-SEPARADOR TO REG-REPORTE.
187200     WRITE REG-REPORTE.
187300     MOVE SPACES TO WKS-LINEA-REPORTE.
187400     STRING 'RESUMEN DE EJECUCION' DELIMITED BY SIZE
187500            INTO WKS-LINEA-REPORTE.
187600     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
187700     WRITE REG-REPORTE.
187800     MOVE WKS-CONSULTAS-LEIDAS TO WKS-ED-TOTAL.
187900     MOVE SPACES TO WKS-LINEA-REPORTE.
188000     STRING '  CONSULTAS LEIDAS      : ' WKS-ED-TOTAL
188100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
188200     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
188300     WRITE REG-REPORTE.
188400     MOVE WKS-CONSULTAS-VALIDAS TO WKS-ED-TOTAL.
188500     MOVE SPACES TO WKS-LINEA-REPORTE.
188600     STRING '  CONSULTAS VALIDAS     : ' WKS-ED-TOTAL
188700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
188800     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
188900     WRITE REG-REPORTE.
189000     MOVE WKS-CONSULTAS-RECHAZADAS TO WKS-ED-TOTAL.
189100     MOVE SPACES TO WKS-LINEA-REPORTE.
189200     STRING '  CONSULTAS RECHAZADAS  : ' WKS-ED-TOTAL
189300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
189400     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
189500     WRITE REG-REPORTE.
189600     MOVE WKS-CASOS-A-RECUPERADOS TO WKS-ED-TOTAL.
189700     MOVE SPACES TO WKS-LINEA-REPORTE.
189800     STRING '  CASOS A RECUPERADOS   : ' WKS-ED-TOTAL
189900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
190000     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
190100     WRITE REG-REPORTE.
190200     MOVE WKS-RECOMENDACIONES-EMIT TO WKS-ED-TOTAL.
190300     MOVE SPACES TO WKS-LINEA-REPORTE.
190400     STRING '  RECOMENDACIONES       : ' WKS-ED-TOTAL
190500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
190600     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
190700     WRITE REG-REPORTE.
190800     MOVE WKS-EXTRAS-B-EMITIDOS TO WKS-ED-TOTAL.
190900     MOVE SPACES TO WKS-LINEA-REPORTE.
191000     STRING '  EXTRAS B EMITIDOS     : ' WKS-ED-TOTAL
191100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
191200     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
191300     WRITE REG-REPORTE.
191400     MOVE WKS-CASOS-RETENIDOS TO WKS-ED-TOTAL.
191500     MOVE SPACES TO WKS-LINEA-REPORTE.
191600     STRING '  CASOS RETENIDOS (C)   : ' WKS-ED-TOTAL
191700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
191800     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
191900     WRITE REG-REPORTE.
192000     COMPUTE WKS-TOTAL-SALIDAS = WKS-RECOMENDACIONES-EMIT +
192100         WKS-EXTRAS-B-EMITIDOS + WKS-CASOS-RETENIDOS.
192200     MOVE WKS-TOTAL-SALIDAS TO WKS-ED-TOTAL.
192300     MOVE SPACES TO WKS-LINEA-REPORTE.
192400     STRING '  TOTAL SALIDAS GENERADAS: ' WKS-ED-TOTAL
192500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.
192600     MOVE WKS-LINEA-REPORTE TO REG-REPORTE.
192700     WRITE REG-REPORTE.
192800 900-ESCRIBE-TOTALES-E. EXIT.
192900
193000******************************************************************
193100*    950-CIERRA-ARCHIVOS
193200******************************************************************
193300 950-CIERRA-ARCHIVOS SECTION.
193400     CLOSE QUERYS DSETA DSETB DSETC REPORT.
193500 950-CIERRA-ARCHIVOS-E. EXIT.
193600
