000100******************************************************************
000200*                                                                *
000300*    COPY        : DSETA                                       *
000400*    APLICACION  : AGROCLIMA CAFE - CAUCA                       *
000500*    PROGRAMA(S) : CFCB1001                                     *
000600*    DESCRIPCION : LAYOUT DEL CASO HISTORICO DEL DATASET A       *
000700*                  (BASE DE CASOS).  UN CASO CON VARIAS         *
000800*                  RECOMENDACIONES APARECE COMO VARIOS          *
000900*                  REGISTROS QUE COMPARTEN CA-ID; LOS CAMPOS     *
001000*                  AGROCLIMATICOS SON IDENTICOS EN TODOS ELLOS.  *
001100*                  LONGITUD FIJA 120.                            *
001200*                                                                *
001300*    HISTORIAL DE CAMBIOS                                       *
001400*    ---------------------------------------------------------- *
001500*    14/03/1989  PEDR  REQ-4471  VERSION INICIAL DEL LAYOUT     *
001600*    05/11/1990  PEDR  REQ-4488  CA-DOMINIO PASA DE X(10) A     *
001700*                                X(12) (CABIA MANEJO-SOMBR)      *
001800*                                                                *
001900******************************************************************
002000 01  REG-DSETA.
002100*--------------------------------------------------------------*
002200*    IDENTIFICACION DEL CASO                                    *
002300*--------------------------------------------------------------*
002400     05  CA-ID                       PIC 9(04).
002500     05  CA-FASE                     PIC X(06).
002600*--------------------------------------------------------------*
002700*    SITUACION AGROCLIMATICA REGISTRADA DEL CASO                *
002800*--------------------------------------------------------------*
002900     05  CA-ALTITUD                  PIC 9(04).
003000     05  CA-MES                      PIC 9(02).
003100     05  CA-SOMBRA                   PIC 9(03).
003200     05  CA-TEMP-MEDIA               PIC 9(02)V9(01).
003300     05  CA-HUMEDAD                  PIC 9(03).
003400     05  CA-PREC-TOTAL               PIC 9(04).
003500     05  CA-DIAS-LLUVIA              PIC 9(02).
003600     05  CA-BRILLO-SOLAR             PIC 9(03).
003700*--------------------------------------------------------------*
003800*    ESTADO DEL CULTIVO -- 999/99 = DATO NO SUMINISTRADO        *
003900*--------------------------------------------------------------*
004000     05  CA-MDS                      PIC 9(03).
004100         88  CA-MDS-NO-INDICADO          VALUE 999.
004200     05  CA-EDAD-VIVERO              PIC 9(02).
004300         88  CA-VIVERO-NO-INDICADO       VALUE 99.
004400*--------------------------------------------------------------*
004500*    RECOMENDACION DE ESTE REGISTRO                             *
004600*--------------------------------------------------------------*
004700     05  CA-DOMINIO                  PIC X(12).
004800     05  CA-RECOMENDACION            PIC X(60).
004900     05  FILLER                      PIC X(09).
