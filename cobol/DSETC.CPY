000100******************************************************************
000200*                                                                *
000300*    COPY        : DSETC                                       *
000400*    APLICACION  : AGROCLIMA CAFE - CAUCA                       *
000500*    PROGRAMA(S) : CFCB1001                                     *
000600*    DESCRIPCION : LAYOUT DEL DATASET C -- CASOS RETENIDOS DE    *
000700*                  LAS CONSULTAS PROCESADAS (Q-SAVE-CASE = Y).   *
000800*                  MISMA FORMA QUE DSETA (VER COPY DSETA); SE    *
000900*                  PREFIJA CC- EN LUGAR DE CA- PORQUE AMBOS      *
001000*                  COPYS CONVIVEN EN EL MISMO PROGRAMA.          *
001100*                  LONGITUD FIJA 120.                            *
001200*                                                                *
001300*    HISTORIAL DE CAMBIOS                                       *
001400*    ---------------------------------------------------------- *
001500*    05/11/1990  PEDR  REQ-4488  VERSION INICIAL DEL LAYOUT,     *
001600*                                CALCADO SOBRE DSETA             *
001700*                                                                *
001800******************************************************************
001900 01  REG-DSETC.
002000*--------------------------------------------------------------*
002100*    IDENTIFICACION DEL CASO RETENIDO                           *
002200*--------------------------------------------------------------*
002300     05  CC-ID                       PIC 9(04).
002400     05  CC-FASE                     PIC X(06).
002500*--------------------------------------------------------------*
002600*    SITUACION AGROCLIMATICA DE LA CONSULTA ORIGEN              *
002700*--------------------------------------------------------------*
002800     05  CC-ALTITUD                  PIC 9(04).
002900     05  CC-MES                      PIC 9(02).
003000     05  CC-SOMBRA                   PIC 9(03).
003100     05  CC-TEMP-MEDIA               PIC 9(02)V9(01).
003200     05  CC-HUMEDAD                  PIC 9(03).
003300     05  CC-PREC-TOTAL               PIC 9(04).
003400     05  CC-DIAS-LLUVIA              PIC 9(02).
003500     05  CC-BRILLO-SOLAR             PIC 9(03).
003600*--------------------------------------------------------------*
003700*    ESTADO DEL CULTIVO -- 999/99 = DATO NO SUMINISTRADO        *
003800*--------------------------------------------------------------*
003900     05  CC-MDS                      PIC 9(03).
004000     05  CC-EDAD-VIVERO              PIC 9(02).
004100*--------------------------------------------------------------*
004200*    RECOMENDACION GANADORA DEL DOMINIO RETENIDA                *
004300*--------------------------------------------------------------*
004400     05  CC-DOMINIO                  PIC X(12).
004500     05  CC-RECOMENDACION            PIC X(60).
004600     05  FILLER                      PIC X(09).
